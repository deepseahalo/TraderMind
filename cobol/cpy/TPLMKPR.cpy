000100* TPLMKPR.cpybk
000200*-----------------------------------------------------------*
000300* MARKET PRICE FEED - ONE ROW PER SYMBOL PER BATCH RUN.      *
000400* FIXED SEQUENTIAL, 120 BYTES.  LOADED WHOLE INTO A TABLE BY *
000500* TPVDASH (SEE WK-T-MKPR-TABLE) - NO ISAM LOOKUP AVAILABLE.  *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000* TPJ011 KSTAN  27/01/1991 STOCK-NAME TRUNCATED TO 58 BYTES  *
001100*                          TO LEAVE ROOM FOR A FILLER PAD -  *
001200*                          FEED SUPPLIES UP TO 60, WE KEEP   *
001300*                          58 (SAME TREATMENT AS ENTRY-LOGIC *
001400*                          ON TPLPLAN)                       *
001500*-----------------------------------------------------------*
001600 01  TPL-MKPR-RECORD                     PIC X(120).
001700*
001800 01  TPL-MKPR-DETAIL REDEFINES TPL-MKPR-RECORD.
001900     05  TPL-MKPR-STOCK-SYMBOL           PIC X(50).
002000*                        STOCK TICKER - JOIN KEY TO TPL-PLAN
002100     05  TPL-MKPR-CURRENT-PRICE          PIC S9(15)V9(4) COMP-3.
002200*                        LATEST TRADED PRICE.  NON-POSITIVE
002300*                        MEANS PRICE UNAVAILABLE.
002400     05  TPL-MKPR-STOCK-NAME             PIC X(58).
002500*                        DISPLAY NAME, TRUNCATED, BLANK IF
002600*                        UNKNOWN
002700     05  FILLER                          PIC X(02) VALUE SPACES.
002800*
002900* TPJ001 - PACKED CURRENT-PRICE AS RAW BYTES FOR THE DUMP
003000*          UTILITY
003100*
003200 01  TPL-MKPR-CURPRC-X REDEFINES TPL-MKPR-DETAIL.
003300     05  FILLER                          PIC X(50).
003400     05  TPL-MKPR-CURPRC-RAW             PIC X(10).
003500     05  FILLER                          PIC X(60).
003600*
003700* TPJ011 - STOCK-SYMBOL SPLIT INTO EXCHANGE PREFIX / CODE
003800*          FOR THE SHENZHEN/SHANGHAI SORT (FIRST 2 BYTES
003900*          CARRY THE MARKET PREFIX ON INBOUND FEEDS)
004000*
004100 01  TPL-MKPR-SYMBOL-X REDEFINES TPL-MKPR-DETAIL.
004200     05  TPL-MKPR-SYM-MARKET             PIC X(02).
004300     05  TPL-MKPR-SYM-CODE               PIC X(48).
004400     05  FILLER                          PIC X(70).
