000100* TPLCRRQ.cpybk
000200*-----------------------------------------------------------*
000300* TRADE-PLAN-REQUEST - INBOUND CREATE-PLAN LINE, DELIMITED   *
000400* BY COMMAS, LINE SEQUENTIAL, ONE REQUEST PER RUN.  UNSTRUNG *
000500* INTO THIS WORKING-STORAGE AREA BY TPVCRPL - SYMBOL,        *
000600* DIRECTION, ENTRY/STOP/TARGET, POSITION SIZE AND ENTRY      *
000700* LOGIC, IN THAT ORDER, ONE REQUEST TO A LINE.               *
000800*-----------------------------------------------------------*
000900* MOD.#  INIT   DATE       DESCRIPTION                       *
001000* ------ ------ ---------- ----------------------------      *
001100* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001200*-----------------------------------------------------------*
001300     05  WK-C-CRRQ-LINE                  PIC X(400).
001400*                        RAW INBOUND LINE, UNSTRING SOURCE
001500     05  WK-C-CRRQ-SYMBOL                 PIC X(50).
001600     05  WK-C-CRRQ-DIRECTION              PIC X(05).
001700     05  WK-C-CRRQ-ENTRY-PRICE            PIC X(20).
001800*                        UNEDITED TEXT - CONVERTED BY C000
001900     05  WK-C-CRRQ-STOP-LOSS              PIC X(20).
002000     05  WK-C-CRRQ-TAKE-PROFIT            PIC X(20).
002100     05  WK-C-CRRQ-POSITION-SIZE          PIC X(10).
002200*                        BLANK OR ZERO MEANS "COMPUTE IT"
002300     05  WK-C-CRRQ-ENTRY-LOGIC            PIC X(200).
002400     05  WK-N-CRRQ-ENTRY-PRICE            PIC S9(15)V9(4) COMP-3.
002500     05  WK-N-CRRQ-STOP-LOSS              PIC S9(15)V9(4) COMP-3.
002600     05  WK-N-CRRQ-TAKE-PROFIT            PIC S9(15)V9(4) COMP-3.
002700     05  WK-N-CRRQ-POSITION-SIZE          PIC S9(09) COMP-3.
002800     05  FILLER                           PIC X(10) VALUE SPACES.
