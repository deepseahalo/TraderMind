000100* TPLPLAN.cpybk
000200*-----------------------------------------------------------*
000300* TRADE PLAN MASTER RECORD - ONE ROW PER TRADE PLAN.         *
000400* FIXED SEQUENTIAL, 340 BYTES.  NO ISAM ON THIS FILE - SEE   *
000500* TPVCLPL FOR THE OPEN-I-O/REWRITE SUBSTITUTE FOR A KEYED    *
000600* UPDATE.                                                    *
000700*-----------------------------------------------------------*
000800* MOD.#  INIT   DATE       DESCRIPTION                       *
000900* ------ ------ ---------- ----------------------------      *
001000* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001100* TPJ009 KSTAN  02/07/1990 ADD ENTRY-LOGIC FREE-TEXT BLOCK   *
001200*                          (WAS RECORDED ON PAPER TICKET)    *
001300* TPJ019 WSHAN  19/11/1998 Y2K - CREATED-DATE WIDENED FROM   *
001400*                          YYMMDD TO CCYYMMDD, REDEFINES     *
001500*                          ADDED FOR CENTURY BREAKOUT        *
001600*-----------------------------------------------------------*
001700 01  TPL-PLAN-RECORD                     PIC X(340).
001800*
001900* I-O FORMAT: TPL-PLAN-DETAIL REDEFINES TPL-PLAN-RECORD
002000*
002100 01  TPL-PLAN-DETAIL REDEFINES TPL-PLAN-RECORD.
002200     05  TPL-PLAN-ID                     PIC 9(09).
002300*                        SURROGATE PLAN IDENTIFIER
002400     05  TPL-STOCK-SYMBOL                PIC X(50).
002500*                        STOCK TICKER / SYMBOL
002600     05  TPL-DIRECTION                   PIC X(05).
002700         88  TPL-DIRECTION-IS-LONG           VALUE "LONG".
002800         88  TPL-DIRECTION-IS-SHORT          VALUE "SHORT".
002900     05  TPL-ENTRY-PRICE                 PIC S9(15)V9(4) COMP-3.
003000*                        PLANNED ENTRY PRICE
003100     05  TPL-STOP-LOSS                   PIC S9(15)V9(4) COMP-3.
003200*                        STOP-LOSS PRICE
003300     05  TPL-TAKE-PROFIT                 PIC S9(15)V9(4) COMP-3.
003400*                        TAKE-PROFIT PRICE
003500     05  TPL-POSITION-SIZE               PIC S9(09) COMP-3.
003600*                        NUMBER OF SHARES/CONTRACTS
003700     05  TPL-RISK-REWARD-RATIO           PIC S9(06)V9(4) COMP-3.
003800*                        COMPUTED RR = |TP-EP| / |EP-SL|
003900     05  TPL-ENTRY-LOGIC                 PIC X(200).
004000*                        FREE-TEXT RATIONALE, TRUNCATED
004100     05  TPL-STATUS                      PIC X(06).
004200         88  TPL-STATUS-IS-OPEN              VALUE "OPEN".
004300         88  TPL-STATUS-IS-CLOSED            VALUE "CLOSED".
004400     05  TPL-CREATED-DATE                PIC 9(08).
004500*                        PLAN CREATION DATE, CCYYMMDD
004600     05  FILLER                          PIC X(21) VALUE SPACES.
004700*
004800* TPJ019 - CENTURY-SAFE BREAKOUT OF TPL-CREATED-DATE
004900*
005000 01  TPL-CREATED-DATE-X REDEFINES TPL-PLAN-DETAIL.
005100     05  FILLER                          PIC X(311).
005200     05  TPL-CRTDTE-CC                   PIC 9(02).
005300     05  TPL-CRTDTE-YY                   PIC 9(02).
005400     05  TPL-CRTDTE-MM                   PIC 9(02).
005500     05  TPL-CRTDTE-DD                   PIC 9(02).
005600     05  FILLER                          PIC X(21).
005700*
005800* TPJ001 - PACKED ENTRY-PRICE AS RAW BYTES FOR THE DUMP
005900*          UTILITY WHEN A BAD PACKED FIELD BLOWS UP A CALC
006000*
006100 01  TPL-ENTRY-PRICE-X REDEFINES TPL-PLAN-DETAIL.
006200     05  FILLER                          PIC X(64).
006300     05  TPL-ENTRY-PRICE-RAW             PIC X(10).
006400     05  FILLER                          PIC X(266).
