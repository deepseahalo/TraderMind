000100* TPCTL.cpybk
000200*-----------------------------------------------------------*
000300* SEQUENCE CONTROL RECORD - ONE RECORD, HOLDS THE LAST       *
000400* SURROGATE PLAN-ID AND EXECUTION-ID ISSUED.  OPENED I-O,    *
000500* INCREMENTED, REWRITTEN BY TPVCRPL AND TPVCLPL.             *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000*-----------------------------------------------------------*
001100 01  TPL-CTL-RECORD                     PIC X(20).
001200*
001300 01  TPL-CTL-DETAIL REDEFINES TPL-CTL-RECORD.
001400    05  TPL-CTL-LAST-PLAN-ID            PIC 9(09).
001500    05  TPL-CTL-LAST-EXEC-ID            PIC 9(09).
001600    05  FILLER                          PIC X(02).
