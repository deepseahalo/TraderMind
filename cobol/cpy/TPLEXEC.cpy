000100* TPLEXEC.cpybk
000200*-----------------------------------------------------------*
000300* TRADE EXECUTION RECORD - ONE ROW PER CLOSE EVENT.          *
000400* FIXED SEQUENTIAL, 330 BYTES, APPEND-ONLY.                  *
000500*-----------------------------------------------------------*
000600* MOD.#  INIT   DATE       DESCRIPTION                       *
000700* ------ ------ ---------- ----------------------------      *
000800* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
000900* TPJ015 RLOKE  06/05/1994 ADD EMOTIONAL-STATE TAG FOR THE   *
001000*                          POST-TRADE REVIEW BINDER          *
001100*-----------------------------------------------------------*
001200 01  TPL-EXEC-RECORD                     PIC X(330).
001300*
001400 01  TPL-EXEC-DETAIL REDEFINES TPL-EXEC-RECORD.
001500     05  TPL-EXECUTION-ID                PIC 9(09).
001600*                        SURROGATE EXECUTION IDENTIFIER
001700     05  TPL-EXEC-PLAN-ID                PIC 9(09).
001800*                        FK TO TPL-PLAN-ID
001900     05  TPL-EXIT-PRICE                  PIC S9(15)V9(4) COMP-3.
002000*                        ACTUAL CLOSE PRICE
002100     05  TPL-REALIZED-PNL                PIC S9(15)V9(4) COMP-3.
002200*                        REALIZED PROFIT/LOSS, 4-DEC HALF-UP
002300     05  TPL-EXIT-LOGIC                  PIC X(200).
002400*                        FREE-TEXT EXIT RATIONALE
002500     05  TPL-EMOTIONAL-STATE             PIC X(50).
002600*                        FREE-TEXT EMOTIONAL TAG, OPTIONAL
002700     05  TPL-CLOSE-DATE                  PIC 9(08).
002800*                        CLOSE DATE, CCYYMMDD
002900     05  FILLER                          PIC X(34) VALUE SPACES.
003000*
003100* TPJ001 - PACKED REALIZED-PNL AS RAW BYTES, SAME DUMP HABIT
003200*          AS TPLPLAN
003300*
003400 01  TPL-REALIZED-PNL-X REDEFINES TPL-EXEC-DETAIL.
003500     05  FILLER                          PIC X(28).
003600     05  TPL-REALIZED-PNL-RAW            PIC X(10).
003700     05  FILLER                          PIC X(292).
003800*
003900* TPJ015 - CLOSE-DATE BROKEN OUT FOR THE POST-TRADE REVIEW
004000*          BINDER EXTRACT (WEEKLY SORT BY CC/YY/MM)
004100*
004200 01  TPL-CLOSE-DATE-X REDEFINES TPL-EXEC-DETAIL.
004300     05  FILLER                          PIC X(288).
004400     05  TPL-CLSDTE-CC                   PIC 9(02).
004500     05  TPL-CLSDTE-YY                   PIC 9(02).
004600     05  TPL-CLSDTE-MM                   PIC 9(02).
004700     05  TPL-CLSDTE-DD                   PIC 9(02).
004800     05  FILLER                          PIC X(34).
