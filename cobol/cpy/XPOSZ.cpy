000100* XPOSZ.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE PARAMETER AREA FOR TPXPOSZ - POSITION SIZE CALC.  *
000400* CALLED BY TPVCRPL ON EVERY PLAN CREATE UNLESS THE INBOUND *
000500* REQUEST ALREADY CARRIES A CALLER-SUPPLIED SIZE.           *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000*-----------------------------------------------------------*
001100 01  WK-C-XPOSZ-RECORD.
001200    05  WK-C-XPOSZ-INPUT.
001300        10  WK-N-XPOSZ-CAPITAL       PIC S9(15)V9(4) COMP-3.
001400*                        TOTAL TRADING CAPITAL, FROM TPCNST
001500        10  WK-N-XPOSZ-RISKPCT       PIC S9(03)V9(4) COMP-3.
001600*                        RISK PERCENT PER TRADE, FROM TPCNST
001700        10  WK-N-XPOSZ-ENTRYPRC      PIC S9(15)V9(4) COMP-3.
001800        10  WK-N-XPOSZ-STOPLOSS      PIC S9(15)V9(4) COMP-3.
001900    05  WK-C-XPOSZ-OUTPUT.
002000        10  WK-N-XPOSZ-SHARES        PIC S9(09) COMP-3.
002100*                        POSITION SIZE, WHOLE SHARES, TRUNC'D
002200        10  WK-C-XPOSZ-ERROR-CD      PIC X(07).
002300*                        BLANK IF NO ERROR
002301    05  FILLER                       PIC X(05).
