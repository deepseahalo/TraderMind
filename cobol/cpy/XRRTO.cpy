000100* XRRTO.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE PARAMETER AREA FOR TPXRRTO - RISK:REWARD RATIO    *
000400* CALC.  CALLED BY TPVCRPL ON EVERY PLAN CREATE, AHEAD OF   *
000500* THE DISCIPLINE GATE.                                      *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000*-----------------------------------------------------------*
001100 01  WK-C-XRRTO-RECORD.
001200    05  WK-C-XRRTO-INPUT.
001300        10  WK-N-XRRTO-ENTRYPRC      PIC S9(15)V9(4) COMP-3.
001400        10  WK-N-XRRTO-STOPLOSS      PIC S9(15)V9(4) COMP-3.
001500        10  WK-N-XRRTO-TAKEPRFT      PIC S9(15)V9(4) COMP-3.
001600    05  WK-C-XRRTO-OUTPUT.
001700        10  WK-N-XRRTO-RATIO         PIC S9(09)V9(4) COMP-3.
001800*                        REWARD DIVIDED BY RISK, 4-DEC
001900        10  WK-C-XRRTO-ERROR-CD      PIC X(07).
002000*                        "TPJ0012" IF RISK (ENTRY-STOP) <= 0
002001    05  FILLER                       PIC X(05).
