000100* TPLDASH.cpybk
000200*-----------------------------------------------------------*
000300* TRADE DASHBOARD - ONE ROW PER OPEN PLAN, REWRITTEN EVERY   *
000400* BATCH RUN.  FIXED SEQUENTIAL, 220 BYTES.  NO CONTROL       *
000500* TOTALS - EACH ROW IS INDEPENDENT OF EVERY OTHER ROW.       *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000* TPJ027 WSHAN  11/06/1997 ADD RISK-LEVEL FLAG - RISK DESK   *
001100*                          WANTED A GLANCE COLUMN INSTEAD OF *
001200*                          RE-DERIVING IT OFF THE PRINTOUT   *
001300*-----------------------------------------------------------*
001400 01  TPL-DASH-RECORD                     PIC X(220).
001500*
001600 01  TPL-DASH-DETAIL REDEFINES TPL-DASH-RECORD.
001700     05  TPL-DASH-PLAN-ID                PIC 9(09).
001800*                        FK TO TPL-PLAN-ID
001900     05  TPL-DASH-STOCK-SYMBOL           PIC X(50).
002000*                        STOCK TICKER
002100     05  TPL-DASH-STOCK-NAME             PIC X(60).
002200*                        DISPLAY NAME, BLANK IF NOT FOUND
002300     05  TPL-DASH-ENTRY-PRICE            PIC S9(15)V9(4) COMP-3.
002400*                        COPIED FROM PLAN
002500     05  TPL-DASH-STOP-LOSS              PIC S9(15)V9(4) COMP-3.
002600*                        COPIED FROM PLAN
002700     05  TPL-DASH-TAKE-PROFIT            PIC S9(15)V9(4) COMP-3.
002800*                        COPIED FROM PLAN
002900     05  TPL-DASH-CURRENT-PRICE          PIC S9(15)V9(4) COMP-3.
003000*                        FROM MARKET-PRICE, OR ENTRY-PRICE
003100*                        IF FEED PRICE UNAVAILABLE
003200     05  TPL-DASH-PNL-AMOUNT             PIC S9(15)V99 COMP-3.
003300*                        UNREALIZED P&L, 2-DEC HALF-UP
003400     05  TPL-DASH-PNL-PERCENTAGE         PIC S9(06)V99 COMP-3.
003500*                        UNREALIZED P&L AS % OF ENTRY PRICE
003600     05  TPL-DASH-DISTANCE-TO-SL         PIC S9(15)V99 COMP-3.
003700*                        SIGNED DISTANCE, CURRENT TO STOP
003800     05  TPL-DASH-RISK-LEVEL             PIC X(06).
003900         88  TPL-RISK-LEVEL-SAFE             VALUE "SAFE".
004000         88  TPL-RISK-LEVEL-DANGER           VALUE "DANGER".
004100     05  FILLER                          PIC X(32) VALUE SPACES.
004200*
004300* TPJ027 - PACKED PNL-AMOUNT AS RAW BYTES FOR THE DUMP UTILITY
004400*
004500 01  TPL-DASH-PNLAMT-X REDEFINES TPL-DASH-DETAIL.
004600     05  FILLER                          PIC X(159).
004700     05  TPL-DASH-PNLAMT-RAW             PIC X(09).
004800     05  FILLER                          PIC X(52).
004900*
005000* TPJ027 - STOCK-SYMBOL/STOCK-NAME OVERLAY FOR THE SORTED
005100*          RISK-DESK GLANCE EXTRACT (SYMBOL+NAME TOGETHER)
005200*
005300 01  TPL-DASH-SYMNAME-X REDEFINES TPL-DASH-DETAIL.
005400     05  FILLER                          PIC X(09).
005500     05  TPL-DASH-SYMNAME                PIC X(110).
005600     05  FILLER                          PIC X(101).
