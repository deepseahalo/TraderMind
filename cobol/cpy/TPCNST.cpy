000100* TPCNST.cpybk
000200*-----------------------------------------------------------*
000300* SHARED BATCH-RUN CONSTANTS - POSITION SIZING & DISCIPLINE  *
000400* GATE.  THESE ARE FIXED FOR THE BATCH CORE - THE ONLINE     *
000500* SETTINGS SCREEN THAT LETS A TRADER CHANGE TOTAL CAPITAL OR *
000600* RISK PERCENT HAS NO OVERNIGHT BATCH EQUIVALENT.  IF THAT   *
000700* EVER CHANGES, MOVE THESE TO A GSPA-STYLE PARAMETER FILE    *
000800* LOOKUP INSTEAD OF HARD CODING THEM HERE.                   *
000900*-----------------------------------------------------------*
001000* MOD.#  INIT   DATE       DESCRIPTION                       *
001100* ------ ------ ---------- ----------------------------      *
001200* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001300* TPJ022 WSHAN  09/09/1996 MIN-RR RAISED FROM 1.2 TO 1.5     *
001400*                          PER RISK COMMITTEE MEMO 96-114    *
001500*-----------------------------------------------------------*
001600     05  WK-N-TOTAL-CAPITAL       PIC S9(15)V9(4) COMP-3
001700                                   VALUE 1000000.0000.
001800     05  WK-N-RISK-PERCENT        PIC S9(03)V9(4) COMP-3
001900                                   VALUE 0.0100.
002000     05  WK-N-MIN-RR              PIC S9(06)V9(4) COMP-3
002100                                   VALUE 1.5000.
002200     05  WK-C-DIRECTION-LONG      PIC X(05) VALUE "LONG".
002300     05  WK-C-DIRECTION-SHORT     PIC X(05) VALUE "SHORT".
002400     05  WK-C-STATUS-OPEN         PIC X(06) VALUE "OPEN".
002500     05  WK-C-STATUS-CLOSED       PIC X(06) VALUE "CLOSED".
002600     05  WK-C-REJECT-SHORT        PIC X(07) VALUE "TPJ0011".
002700*                        A-SHARE MARKET IS LONG-ONLY
002800     05  WK-C-REJECT-ZERODIF      PIC X(07) VALUE "TPJ0012".
002900*                        ENTRY AND STOP CANNOT BE EQUAL
003000     05  WK-C-REJECT-MINRR        PIC X(07) VALUE "TPJ0013".
003100*                        RR BELOW MINIMUM ACCEPTABLE RATIO
003200     05  WK-C-REJECT-NOTFOUND     PIC X(07) VALUE "TPJ0014".
003300*                        PLAN-ID NOT ON FILE
003400     05  WK-C-REJECT-NOTOPEN      PIC X(07) VALUE "TPJ0015".
003500*                        PLAN NOT IN OPEN STATUS
003600     05  FILLER                   PIC X(08) VALUE SPACES.
