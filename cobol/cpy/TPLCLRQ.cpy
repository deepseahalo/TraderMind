000100* TPLCLRQ.cpybk
000200*-----------------------------------------------------------*
000300* TRADE-CLOSE-REQUEST - INBOUND CLOSE LINE, DELIMITED BY     *
000400* COMMAS, LINE SEQUENTIAL, ONE REQUEST PER RUN.  UNSTRUNG    *
000500* INTO THIS WORKING-STORAGE AREA BY TPVCLPL.                 *
000600*-----------------------------------------------------------*
000700* MOD.#  INIT   DATE       DESCRIPTION                       *
000800* ------ ------ ---------- ----------------------------      *
000900* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                   *
001000*-----------------------------------------------------------*
001100     05  WK-C-CLRQ-LINE                  PIC X(300).
001200*                        RAW INBOUND LINE, UNSTRING SOURCE
001300     05  WK-C-CLRQ-PLAN-ID                PIC X(09).
001400     05  WK-C-CLRQ-EXIT-PRICE             PIC X(20).
001500*                        UNEDITED TEXT - CONVERTED BY C000
001600     05  WK-C-CLRQ-EXIT-LOGIC             PIC X(200).
001700     05  WK-C-CLRQ-EMOTIONAL-STATE        PIC X(50).
001800*                        OPTIONAL, MAY BE BLANK
001900     05  WK-N-CLRQ-PLAN-ID                PIC 9(09).
002000     05  WK-N-CLRQ-EXIT-PRICE             PIC S9(15)V9(4) COMP-3.
002100     05  FILLER                           PIC X(10) VALUE SPACES.
