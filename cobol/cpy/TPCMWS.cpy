000100* TPCMWS.cpybk
000200*-----------------------------------------------------------*
000300* COMMON WORKING STORAGE - FILE STATUS CONDITION NAMES      *
000400* USED BY ALL TP-PREFIXED PROGRAMS (COPY INTO WK-C-COMMON). *
000500*-----------------------------------------------------------*
000600* MOD.#  INIT   DATE       DESCRIPTION                      *
000700* ------ ------ ---------- ----------------------------     *
000800* TPJ001 KSTAN  14/03/1988 INITIAL VERSION                  *
000900* TPJ014 RLOKE  02/11/1993 ADD WK-C-FILE-EMPTY 88 FOR       *
001000*                          TABLE-LOAD PROGRAMS (TPVDASH)    *
001100*-----------------------------------------------------------*
001200     05  WK-C-FILE-STATUS        PIC X(02).
001300         88  WK-C-SUCCESSFUL         VALUE "00".
001400         88  WK-C-END-OF-FILE        VALUE "10".
001500         88  WK-C-DUPLICATE-KEY      VALUE "22".
001600         88  WK-C-RECORD-NOT-FOUND   VALUE "23" "51".
001700         88  WK-C-FILE-EMPTY         VALUE "41".
001800     05  WK-C-PROGRAM-NAME        PIC X(08)  VALUE SPACES.
001900     05  FILLER                   PIC X(10)  VALUE SPACES.
