000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TPVDASH.
000500 AUTHOR.         K STANLEY.
000600 INSTALLATION.   RISK SYSTEMS - BATCH.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE OVERNIGHT DASHBOARD REFRESH JOB.
001200*               LOADS THE MARKET-PRICE FEED INTO A TABLE, THEN
001300*               SCANS EVERY OPEN TRADE PLAN AND WRITES ONE
001400*               DASHBOARD ROW PER PLAN - UNREALIZED P&L, P&L
001500*               PERCENT, DISTANCE TO STOP AND A RISK-LEVEL
001600*               FLAG.  CLOSED PLANS ARE SKIPPED - DASHBOARD IS
001700*               FOR OPEN POSITIONS ONLY.  THE FEED HAS NO KEYED
001800*               ACCESS SO WE LOAD IT WHOLE AND SEARCH IT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TPJ001 KSTAN  14/03/1988 - INITIAL VERSION.
002400* TPJ011 KSTAN  27/01/1991 - MARKET PRICE TABLE SIZED FOR THE
002500*                            FULL EXCHANGE LISTING, SEE TPLMKPR
002600*                            TPJ011 SAME DATE.
002700* TPJ027 WSHAN  11/06/1997 - ADDED RISK-LEVEL CLASSIFICATION
002800*                            (D300 PARAGRAPH) FOR THE RISK
002900*                            DESK'S GLANCE COLUMN - SEE TPLDASH
003000*                            TPJ027.
003100* TPJ030 WSHAN  19/11/1998 - Y2K REVIEW - NO DATE FIELDS ON
003200*                            THIS PROGRAM'S OWN RECORDS, NO
003300*                            CHANGE REQUIRED.
003400* TPJ048 DCHEN  02/09/2003 - TABLE CAPACITY RAISED TO 5000
003500*                            ENTRIES - THE FEED HAD STARTED
003600*                            SILENTLY TRUNCATING AT THE OLD
003700*                            2000 LIMIT AND NOBODY NOTICED FOR
003800*                            A WEEK.
003810* TPJ056 RLOKE  11/08/2005 - ADDED A FEED-SEARCH COUNTER FOR THE
003820*                            OPERATOR DUMP - RISK DESK WANTED TO
003830*                            SEE HOW MANY OPEN PLANS ACTUALLY GOT
003840*                            A LIVE PRICE LOOKUP EACH RUN.
003900*---------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TPLPLAN ASSIGN TO DATABASE-TPLPLAN
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT TPLMKPR ASSIGN TO DATABASE-TPLMKPR
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT TPLDASH ASSIGN TO DATABASE-TPLDASH
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500***************
006600 FD  TPLPLAN
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TPL-PLAN-RECORD.
006900     COPY TPLPLAN.
007000*
007100 FD  TPLMKPR
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS TPL-MKPR-RECORD.
007400     COPY TPLMKPR.
007500*
007600 FD  TPLDASH
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS TPL-DASH-RECORD.
007900     COPY TPLDASH.
008000*
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM TPVDASH **".
008600*
008610 77  WK-N-DASH-SEARCHCNT              PIC S9(07) COMP
008620                                     VALUE ZERO.
008630*                        FEED SEARCHES PERFORMED THIS RUN, TPJ056
008640*
008700* ------------------ PROGRAM WORKING STORAGE -------------------*
008800 01    WK-C-COMMON.
008900     COPY TPCMWS.
009000*
009100* TPJ011 - MARKET PRICE TABLE, LOADED WHOLE FROM TPLMKPR SINCE
009200*          THE FEED HAS NO KEYED ACCESS ON THIS SYSTEM - SEARCH
009300*          IS THE ONLY LOOKUP WE HAVE.
009400*
009500 01  WK-T-MKPR-TABLE.
009600     05  WK-N-MKPR-COUNT              PIC S9(04) COMP
009700                                       VALUE ZERO.
009800     05  WK-T-MKPR-ENTRY  OCCURS 1 TO 5000 TIMES
009900                          DEPENDING ON WK-N-MKPR-COUNT
010000                          INDEXED BY WK-X-MKPR-IDX.
010100         10  WK-T-MKPR-SYMBOL         PIC X(50).
010200         10  WK-T-MKPR-PRICE          PIC S9(15)V9(4) COMP-3.
010300         10  WK-T-MKPR-NAME           PIC X(58).
010301         10  FILLER                   PIC X(02).
010400*
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-EOF-PLAN                PIC X(01) VALUE "N".
010700         88  WK-EOF-PLAN                  VALUE "Y".
010800     05  WK-C-EOF-MKPR                PIC X(01) VALUE "N".
010900         88  WK-EOF-MKPR                  VALUE "Y".
011000     05  WK-N-PLANS-READ              PIC S9(07) COMP
011100                                       VALUE ZERO.
011200     05  WK-N-PLANS-OPEN              PIC S9(07) COMP
011300                                       VALUE ZERO.
011400     05  FILLER                       PIC X(08) VALUE SPACES.
011500*
011600* RUN-CONTROL COUNTERS, RAW BYTES FOR THE OPERATOR DUMP -
011700* SAME HABIT AS THE COPYBOOK LEVEL DUMP REDEFINES
011800*
011900 01  WK-C-DASH-COUNTERS-X REDEFINES WK-C-WORK-AREA.
012000     05  FILLER                       PIC X(02).
012100     05  WK-C-DASH-READ-RAW           PIC X(04).
012200     05  WK-C-DASH-OPEN-RAW           PIC X(04).
012300     05  FILLER                       PIC X(08).
012400*
012500 01  WK-C-DASH-CALC.
012600     05  WK-N-DASH-CURRENT-PRICE      PIC S9(15)V9(4) COMP-3
012700                                       VALUE ZERO.
012800*                        FEED PRICE, OR ENTRY-PRICE IF THE
012900*                        FEED HAS NO PRICE OR IT IS NOT
013000*                        POSITIVE - TPJ001
013100     05  WK-N-DASH-PRICE-DIFF         PIC S9(15)V9(4) COMP-3
013200                                       VALUE ZERO.
013300     05  WK-N-DASH-PCT-RAW            PIC S9(09)V9(4) COMP-3
013400                                       VALUE ZERO.
013500*                        PRICE-DIFF OVER ENTRY-PRICE, 4-DEC,
013600*                        BEFORE THE TIMES-100 STEP
013700     05  WK-N-DASH-RISK-THRESHOLD     PIC S9(15)V9(4) COMP-3
013800                                       VALUE ZERO.
013900*                        2 PERCENT OF ENTRY-PRICE
014000     05  FILLER                       PIC X(04) VALUE SPACES.
014100*
014200 01  WK-C-DASH-CALC-X REDEFINES WK-C-DASH-CALC.
014300     05  WK-C-DASH-CURPRC-RAW         PIC X(10).
014400     05  FILLER                       PIC X(24).
014500*
014600 EJECT
014700****************************
014800 PROCEDURE DIVISION.
014900****************************
015000 MAIN-MODULE.
015100     PERFORM A000-START-PROGRAM-ROUTINE
015200        THRU A099-START-PROGRAM-ROUTINE-EX.
015300     PERFORM B000-MAIN-PROCESSING
015400        THRU B999-MAIN-PROCESSING-EX.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     STOP RUN.
015800*
015900*---------------------------------------------------------------*
016000 A000-START-PROGRAM-ROUTINE.
016100*---------------------------------------------------------------*
016200     OPEN INPUT TPLPLAN.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "TPVDASH - OPEN FILE ERROR - TPLPLAN"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700*
016800     OPEN INPUT TPLMKPR.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "TPVDASH - OPEN FILE ERROR - TPLMKPR"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION.
017300*
017400     OPEN OUTPUT TPLDASH.
017500     IF  NOT WK-C-SUCCESSFUL
017600         DISPLAY "TPVDASH - OPEN FILE ERROR - TPLDASH"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800         GO TO Y900-ABNORMAL-TERMINATION.
017900*
018000     PERFORM C010-LOAD-ONE-MARKET-PRICE
018100        THRU C019-LOAD-ONE-MARKET-PRICE-EX
018200        UNTIL WK-EOF-MKPR.
018300*
018400     CLOSE TPLMKPR.
018500     IF  NOT WK-C-SUCCESSFUL
018600         DISPLAY "TPVDASH - CLOSE FILE ERROR - TPLMKPR"
018700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018800*
018900 A099-START-PROGRAM-ROUTINE-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200*
019300*---------------------------------------------------------------*
019400 C010-LOAD-ONE-MARKET-PRICE.
019500*---------------------------------------------------------------*
019600     READ TPLMKPR
019700         AT END
019800             MOVE "Y"                 TO    WK-C-EOF-MKPR
019900             GO TO C019-LOAD-ONE-MARKET-PRICE-EX.
020000*
020100     ADD 1                            TO    WK-N-MKPR-COUNT.
020200     MOVE TPL-MKPR-STOCK-SYMBOL       TO
020300         WK-T-MKPR-SYMBOL(WK-N-MKPR-COUNT).
020400     MOVE TPL-MKPR-CURRENT-PRICE      TO
020500         WK-T-MKPR-PRICE(WK-N-MKPR-COUNT).
020600     MOVE TPL-MKPR-STOCK-NAME         TO
020700         WK-T-MKPR-NAME(WK-N-MKPR-COUNT).
020800*
020900 C019-LOAD-ONE-MARKET-PRICE-EX.
021000*---------------------------------------------------------------*
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400 B000-MAIN-PROCESSING.
021500*---------------------------------------------------------------*
021600     PERFORM C100-READ-AND-PROCESS-PLAN
021700        THRU C199-READ-AND-PROCESS-PLAN-EX
021800        UNTIL WK-EOF-PLAN.
021900*
022000 B999-MAIN-PROCESSING-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300*
022400*---------------------------------------------------------------*
022500 C100-READ-AND-PROCESS-PLAN.
022600*---------------------------------------------------------------*
022700     READ TPLPLAN
022800         AT END
022900             MOVE "Y"                 TO    WK-C-EOF-PLAN
023000             GO TO C199-READ-AND-PROCESS-PLAN-EX.
023100*
023200     ADD 1                            TO    WK-N-PLANS-READ.
023300     IF  NOT TPL-STATUS-IS-OPEN
023400         GO TO C199-READ-AND-PROCESS-PLAN-EX.
023500     ADD 1                            TO    WK-N-PLANS-OPEN.
023600*
023700     PERFORM C200-LOOKUP-MARKET-PRICE
023800        THRU C299-LOOKUP-MARKET-PRICE-EX.
023900     PERFORM D100-CALCULATE-PNL
024000        THRU D199-CALCULATE-PNL-EX.
024100     PERFORM D200-CALCULATE-DISTANCE
024200        THRU D299-CALCULATE-DISTANCE-EX.
024300     PERFORM D300-CLASSIFY-RISK
024400        THRU D399-CLASSIFY-RISK-EX.
024500     PERFORM C300-WRITE-DASHBOARD
024600        THRU C399-WRITE-DASHBOARD-EX.
024700*
024800 C199-READ-AND-PROCESS-PLAN-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100*
025200*---------------------------------------------------------------*
025300 C200-LOOKUP-MARKET-PRICE.
025400*---------------------------------------------------------------*
025500*    NO PRICE FEED MATCH, OR A MATCHED FEED PRICE THAT IS NOT
025600*    POSITIVE, LEAVES THE PLAN'S OWN ENTRY-PRICE AS THE WORKING
025601*    CURRENT PRICE AND THE STOCK NAME BLANK.
025700*
025800     INITIALIZE                       TPL-DASH-DETAIL.
025900     MOVE TPL-ENTRY-PRICE             TO
026000         WK-N-DASH-CURRENT-PRICE.
026100*
026200     IF  WK-N-MKPR-COUNT = ZERO
026300         GO TO C299-LOOKUP-MARKET-PRICE-EX.
026400*
026500     SET WK-X-MKPR-IDX                TO    1.
026550     ADD 1                            TO    WK-N-DASH-SEARCHCNT.
026600     SEARCH WK-T-MKPR-ENTRY
026700         AT END
026800             GO TO C299-LOOKUP-MARKET-PRICE-EX
026900         WHEN WK-T-MKPR-SYMBOL(WK-X-MKPR-IDX) = TPL-STOCK-SYMBOL
026901             GO TO C210-MARKET-PRICE-FOUND.
026902*
026903*---------------------------------------------------------------*
026904 C210-MARKET-PRICE-FOUND.
026905*---------------------------------------------------------------*
027300     IF  WK-T-MKPR-PRICE(WK-X-MKPR-IDX) IS GREATER THAN ZERO
027400         MOVE WK-T-MKPR-PRICE(WK-X-MKPR-IDX) TO
027401             WK-N-DASH-CURRENT-PRICE
027402         MOVE WK-T-MKPR-NAME(WK-X-MKPR-IDX) TO
027403             TPL-DASH-STOCK-NAME.
027600*
027700 C299-LOOKUP-MARKET-PRICE-EX.
027800*---------------------------------------------------------------*
027900     EXIT.
028000*
028100*---------------------------------------------------------------*
028200 D100-CALCULATE-PNL.
028300*---------------------------------------------------------------*
028400     IF  TPL-DIRECTION-IS-LONG
028500         COMPUTE WK-N-DASH-PRICE-DIFF =
028600                 WK-N-DASH-CURRENT-PRICE - TPL-ENTRY-PRICE
028700     ELSE
028800         COMPUTE WK-N-DASH-PRICE-DIFF =
028900                 TPL-ENTRY-PRICE - WK-N-DASH-CURRENT-PRICE.
029000*
029100     COMPUTE TPL-DASH-PNL-AMOUNT ROUNDED =
029200             WK-N-DASH-PRICE-DIFF * TPL-POSITION-SIZE.
029300*
029400     IF  TPL-ENTRY-PRICE IS GREATER THAN ZERO
029500         COMPUTE WK-N-DASH-PCT-RAW ROUNDED =
029600                 WK-N-DASH-PRICE-DIFF / TPL-ENTRY-PRICE
029700         COMPUTE TPL-DASH-PNL-PERCENTAGE ROUNDED =
029800                 WK-N-DASH-PCT-RAW * 100
029900     ELSE
030000         MOVE ZERO                    TO
030100             TPL-DASH-PNL-PERCENTAGE.
030200*
030300 D199-CALCULATE-PNL-EX.
030400*---------------------------------------------------------------*
030500     EXIT.
030600*
030700*---------------------------------------------------------------*
030800 D200-CALCULATE-DISTANCE.
030900*---------------------------------------------------------------*
031000     IF  TPL-DIRECTION-IS-LONG
031100         COMPUTE TPL-DASH-DISTANCE-TO-SL ROUNDED =
031200                 WK-N-DASH-CURRENT-PRICE - TPL-STOP-LOSS
031300     ELSE
031400         COMPUTE TPL-DASH-DISTANCE-TO-SL ROUNDED =
031500                 TPL-STOP-LOSS - WK-N-DASH-CURRENT-PRICE.
031600*
031700 D299-CALCULATE-DISTANCE-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200 D300-CLASSIFY-RISK.
032300*---------------------------------------------------------------*
032400*    TPJ027 - RISK DESK GLANCE COLUMN.  NOTE ENTRY-PRICE NOT
032500*    POSITIVE LEAVES THE FLAG AT SAFE NO MATTER WHAT THE STOP
032600*    DISTANCE IS - CARRIED FORWARD FROM THE ORIGINAL BRANCH
032700*    STRUCTURE, NOT SOMETHING TO "FIX" HERE.
032800*
032900     MOVE "SAFE"                      TO    TPL-DASH-RISK-LEVEL.
033000*
033100     IF  TPL-ENTRY-PRICE IS GREATER THAN ZERO
033200         COMPUTE WK-N-DASH-RISK-THRESHOLD ROUNDED =
033300                 TPL-ENTRY-PRICE * 0.02
033400         IF  TPL-DASH-DISTANCE-TO-SL IS GREATER THAN ZERO
033500             AND TPL-DASH-DISTANCE-TO-SL IS LESS THAN
033600                 WK-N-DASH-RISK-THRESHOLD
033700             MOVE "DANGER"            TO    TPL-DASH-RISK-LEVEL
033800         ELSE
033900             IF  TPL-DASH-DISTANCE-TO-SL IS NOT GREATER THAN ZERO
034000                 MOVE "DANGER"        TO    TPL-DASH-RISK-LEVEL.
034100*
034200 D399-CLASSIFY-RISK-EX.
034300*---------------------------------------------------------------*
034400     EXIT.
034500*
034600*---------------------------------------------------------------*
034700 C300-WRITE-DASHBOARD.
034800*---------------------------------------------------------------*
034900     MOVE TPL-PLAN-ID                 TO    TPL-DASH-PLAN-ID.
035000     MOVE TPL-STOCK-SYMBOL            TO    TPL-DASH-STOCK-SYMBOL.
035100     MOVE TPL-ENTRY-PRICE             TO    TPL-DASH-ENTRY-PRICE.
035200     MOVE TPL-STOP-LOSS               TO    TPL-DASH-STOP-LOSS.
035300     MOVE TPL-TAKE-PROFIT             TO    TPL-DASH-TAKE-PROFIT.
035400     MOVE WK-N-DASH-CURRENT-PRICE     TO
035500         TPL-DASH-CURRENT-PRICE.
035600*
035700     WRITE TPL-DASH-RECORD.
035800     IF  NOT WK-C-SUCCESSFUL
035900         DISPLAY "TPVDASH - WRITE ERROR - TPLDASH"
036000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036100         GO TO Y900-ABNORMAL-TERMINATION.
036200*
036300 C399-WRITE-DASHBOARD-EX.
036400*---------------------------------------------------------------*
036500     EXIT.
036600*---------------------------------------------------------------*
036700*                   PROGRAM SUBROUTINE                          *
036800*---------------------------------------------------------------*
036900 Y900-ABNORMAL-TERMINATION.
037000     PERFORM Z000-END-PROGRAM-ROUTINE.
037100     STOP RUN.
037200*
037300 Z000-END-PROGRAM-ROUTINE.
037400     DISPLAY "TPVDASH - PLANS READ       - " WK-N-PLANS-READ.
037500     DISPLAY "TPVDASH - PLANS OPEN       - " WK-N-PLANS-OPEN.
037550     DISPLAY "TPVDASH - FEED SEARCHES    - " WK-N-DASH-SEARCHCNT.
037600*
037700     CLOSE TPLPLAN.
037800     IF  NOT WK-C-SUCCESSFUL
037900         DISPLAY "TPVDASH - CLOSE FILE ERROR - TPLPLAN"
038000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038100*
038200     CLOSE TPLDASH.
038300     IF  NOT WK-C-SUCCESSFUL
038400         DISPLAY "TPVDASH - CLOSE FILE ERROR - TPLDASH"
038500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038600*
038700 Z999-END-PROGRAM-ROUTINE-EX.
038800     EXIT.
038900*
039000******************************************************************
039100************** END OF PROGRAM SOURCE -  TPVDASH ***************
039200******************************************************************
