000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TPVCLPL.
000500 AUTHOR.         K STANLEY.
000600 INSTALLATION.   RISK SYSTEMS - BATCH.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE OVERNIGHT PLAN-CLOSE JOB.  READS
001200*               ONE DELIMITED CLOSE REQUEST, FINDS THE MATCHING
001300*               OPEN TRADE-PLAN, WORKS OUT THE REALIZED P&L,
001400*               WRITES A TRADE-EXECUTION RECORD AND REWRITES
001500*               THE PLAN CLOSED.  ONE REQUEST IN, AT MOST ONE
001600*               EXECUTION OUT.  TRADE-PLAN HAS NO KEYED ACCESS
001700*               ON THIS SYSTEM SO THE MATCH IS A SEQUENTIAL
001800*               SCAN, OPENED I-O SO THE MATCHED RECORD CAN BE
001900*               REWRITTEN IN PLACE ONCE FOUND.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TPJ001 KSTAN  14/03/1988 - INITIAL VERSION.
002500* TPJ013 RLOKE  05/02/1991 - ADDED NOT-OPEN REJECT - RISK DESK
002600*                            HAD BEEN RE-CLOSING PLANS THAT
002700*                            WERE ALREADY SETTLED, DOUBLING THE
002800*                            EXECUTION HISTORY.
002900* TPJ022 WSHAN  09/09/1996 - STATUS LITERALS MOVED TO TPCNST
003000*                            (RISK COMMITTEE MEMO 96-114), SAME
003100*                            CHANGE AS TPVCRPL.
003200* TPJ031 WSHAN  04/02/1999 - Y2K REVIEW - ACCEPT FROM DATE STILL
003300*                            ONLY GIVES US YYMMDD ON THIS
003400*                            COMPILER, SO CLOSE-DATE IS NOW
003500*                            BUILT AS A WINDOWED CCYYMMDD (BREAK
003600*                            AT YY 50) IN A000-START-PROGRAM-
003700*                            ROUTINE, SAME FIX AS TPVCRPL.
003800* TPJ040 DCHEN  17/06/2002 - EXECUTION-ID NOW ISSUED FROM TPLCTL
003900*                            SEQUENCE CONTROL RECORD, SAME AS
004000*                            THE PLAN-ID FIX IN TPVCRPL.
004010* TPJ053 RLOKE  11/08/2005 - C000-PARSE-REQUEST WAS TESTING THE
004020*                            WHOLE UNSTRUNG PLAN-ID AND EXIT-
004030*                            PRICE FIELDS FOR NUMERIC - FAILS ON
004040*                            ANY VALUE SHORTER THAN THE FIELD,
004050*                            SO CLOSE REQUESTS WERE COMING BACK
004060*                            NOTFOUND EVEN FOR OPEN PLANS.  NOW
004070*                            SCANS FOR THE ACTUAL TOKEN LENGTH
004080*                            FIRST, SAME FIX AS TPVCRPL TPJ052.
004090*                            ADDED A SCAN COUNTER FOR THE
004095*                            OPERATOR DUMP WHILE IN HERE.
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TPLCLRQ ASSIGN TO DATABASE-TPLCLRQ
005400            ORGANIZATION      IS LINE SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600     SELECT TPLPLAN ASSIGN TO DATABASE-TPLPLAN
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900     SELECT TPLEXEC ASSIGN TO DATABASE-TPLEXEC
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT TPLCTL  ASSIGN TO DATABASE-TPLCTL
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000***************
007100 FD  TPLCLRQ
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS TPLCLRQ-REC.
007400 01  TPLCLRQ-REC                     PIC X(300).
007500*
007600 FD  TPLPLAN
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS TPL-PLAN-RECORD.
007900     COPY TPLPLAN.
008000*
008100 FD  TPLEXEC
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS TPL-EXEC-RECORD.
008400     COPY TPLEXEC.
008500*
008600 FD  TPLCTL
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS TPL-CTL-RECORD.
008900     COPY TPCTL.
009000*
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                          PIC X(24)        VALUE
009500     "** PROGRAM TPVCLPL **".
009600*
009610 77  WK-N-CLPL-SCANCNT               PIC S9(04) COMP
009620                                     VALUE ZERO.
009630*                        FIELD-LENGTH SCANS DONE THIS RUN, TPJ053
009640*
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01    WK-C-COMMON.
009900     COPY TPCMWS.
010000 01    WK-C-CONSTANTS.
010100     COPY TPCNST.
010200 01    WK-C-CLRQ-AREA.
010300     COPY TPLCLRQ.
010400*
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-EOF-CLRQ                PIC X(01) VALUE "N".
010700         88  WK-EOF-CLRQ                  VALUE "Y".
010800     05  WK-C-EOF-PLAN                PIC X(01) VALUE "N".
010900         88  WK-EOF-PLAN                  VALUE "Y".
011000     05  WK-C-FOUND                   PIC X(01) VALUE "N".
011100         88  WK-FOUND                     VALUE "Y".
011200     05  WK-C-REJECTED                PIC X(01) VALUE "N".
011300         88  WK-REJECTED                  VALUE "Y".
011400     05  WK-C-REJECT-REASON           PIC X(07) VALUE SPACES.
011500     05  WK-N-RECS-READ               PIC S9(07) COMP
011600                                       VALUE ZERO.
011700     05  WK-N-RECS-ACCEPTED           PIC S9(07) COMP
011800                                       VALUE ZERO.
011900     05  WK-N-RECS-REJECTED           PIC S9(07) COMP
012000                                       VALUE ZERO.
012001     05  FILLER                       PIC X(02) VALUE SPACES.
012100*
012200* RUN-CONTROL COUNTERS, RAW BYTES FOR THE OPERATOR DUMP -
012300* SAME HABIT AS THE COPYBOOK LEVEL DUMP REDEFINES
012400*
012500 01  WK-C-CLPL-COUNTERS-X REDEFINES WK-C-WORK-AREA.
012600     05  FILLER                       PIC X(03).
012700     05  WK-C-CLPL-READ-RAW           PIC X(04).
012800     05  WK-C-CLPL-ACCEPT-RAW         PIC X(04).
012900     05  WK-C-CLPL-REJECT-RAW         PIC X(04).
013000     05  FILLER                       PIC X(10).
013100*
013200 01  WK-C-CLPL-CALC.
013300     05  WK-N-CLPL-PRICE-DIFF         PIC S9(15)V9(4) COMP-3
013400                                       VALUE ZERO.
013500     05  WK-N-CLPL-REALIZED-PNL       PIC S9(15)V9(4) COMP-3
013600                                       VALUE ZERO.
013700     05  FILLER                       PIC X(10) VALUE SPACES.
013800*
013900 01  WK-C-CLPL-CALC-X REDEFINES WK-C-CLPL-CALC.
014000     05  WK-C-CLPL-PNL-RAW            PIC X(10).
014100     05  FILLER                       PIC X(10).
014200*
014300 01  WK-C-DATE-WORK.
014400     05  WK-C-DATE-TODAY-RAW          PIC 9(06) VALUE ZERO.
014500*                        ACCEPT FROM DATE - YYMMDD ONLY, TPJ031
014600     05  WK-C-DATE-CENTURY            PIC 9(02) COMP
014700                                       VALUE ZERO.
014800*                        WINDOWED - YY LESS THAN 50 IS 20XX
014900     05  WK-N-DATE-CURRENT            PIC 9(08) COMP-3
015000                                       VALUE ZERO.
015100*                        WINDOWED CCYYMMDD, SEE TPJ031 ABOVE
015200     05  FILLER                       PIC X(02) VALUE SPACES.
015300*
015400 01  WK-C-DATE-WORK-X REDEFINES WK-C-DATE-WORK.
015500     05  FILLER                       PIC X(06).
015600     05  WK-C-DATE-CENTURY-RAW        PIC X(02).
015700     05  WK-C-DATE-CURRENT-RAW        PIC X(05).
015800     05  FILLER                       PIC X(02).
015900*
015910* SCRATCH AREA FOR THE FIELD-LENGTH SCAN IN C000-PARSE-REQUEST -
015920* UNSTRING LEAVES THE TOKEN LEFT-JUSTIFIED AND SPACE-FILLED SO
015930* WE HAVE TO FIND WHERE THE DIGITS STOP BEFORE TESTING NUMERIC,
015940* TPJ053.
015950 01  WK-C-SCAN-WORK.
015960     05  WK-C-SCAN-FIELD              PIC X(20) VALUE SPACES.
015970     05  WK-N-SCAN-IDX                PIC S9(04) COMP VALUE ZERO.
015980     05  WK-N-SCAN-LEN                PIC S9(04) COMP VALUE ZERO.
015990     05  WK-C-SCAN-DONE               PIC X(01) VALUE "N".
015995         88  WK-SCAN-DONE                 VALUE "Y".
015997     05  FILLER                       PIC X(09) VALUE SPACES.
015998*
015999 EJECT
016100****************************
016200 PROCEDURE DIVISION.
016300****************************
016400 MAIN-MODULE.
016500     PERFORM A000-START-PROGRAM-ROUTINE
016600        THRU A099-START-PROGRAM-ROUTINE-EX.
016700     PERFORM B000-MAIN-PROCESSING
016800        THRU B999-MAIN-PROCESSING-EX
016900        UNTIL WK-EOF-CLRQ.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z999-END-PROGRAM-ROUTINE-EX.
017200     STOP RUN.
017300*
017400*---------------------------------------------------------------*
017500 A000-START-PROGRAM-ROUTINE.
017600*---------------------------------------------------------------*
017700     OPEN INPUT TPLCLRQ.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "TPVCLPL - OPEN FILE ERROR - TPLCLRQ"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION.
018200*
018300     OPEN I-O TPLPLAN.
018400     IF  NOT WK-C-SUCCESSFUL
018500         DISPLAY "TPVCLPL - OPEN FILE ERROR - TPLPLAN"
018600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700         GO TO Y900-ABNORMAL-TERMINATION.
018800*
018900     OPEN OUTPUT TPLEXEC.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "TPVCLPL - OPEN FILE ERROR - TPLEXEC"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION.
019400*
019500     OPEN I-O TPLCTL.
019600     IF  NOT WK-C-SUCCESSFUL
019700         DISPLAY "TPVCLPL - OPEN FILE ERROR - TPLCTL"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900         GO TO Y900-ABNORMAL-TERMINATION.
020000*
020100     READ TPLCTL.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "TPVCLPL - READ ERROR - TPLCTL"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500         GO TO Y900-ABNORMAL-TERMINATION.
020600*
020700     ACCEPT WK-C-DATE-TODAY-RAW       FROM DATE.
020800     IF  WK-C-DATE-TODAY-RAW(1:2) IS LESS THAN "50"
020900         MOVE 20                      TO    WK-C-DATE-CENTURY
021000     ELSE
021100         MOVE 19                      TO    WK-C-DATE-CENTURY.
021200     COMPUTE WK-N-DATE-CURRENT =
021300             WK-C-DATE-CENTURY * 1000000 + WK-C-DATE-TODAY-RAW.
021400*
021500 A099-START-PROGRAM-ROUTINE-EX.
021600*---------------------------------------------------------------*
021700     EXIT.
021800*
021900*---------------------------------------------------------------*
022000 B000-MAIN-PROCESSING.
022100*---------------------------------------------------------------*
022200     READ TPLCLRQ INTO WK-C-CLRQ-LINE
022300         AT END
022400             MOVE "Y"                 TO    WK-C-EOF-CLRQ
022500             GO TO B999-MAIN-PROCESSING-EX.
022600*
022700     ADD 1                            TO    WK-N-RECS-READ.
022800     MOVE "N"                         TO    WK-C-REJECTED.
022900     MOVE SPACES                      TO    WK-C-REJECT-REASON.
023000*
023100     PERFORM C000-PARSE-REQUEST
023200        THRU C099-PARSE-REQUEST-EX.
023300*
023400     PERFORM C100-FIND-PLAN
023500        THRU C199-FIND-PLAN-EX.
023600     IF  WK-REJECTED
023700         GO TO C900-LOG-REJECT-EX.
023800*
023900     PERFORM C200-CALCULATE-REALIZED-PNL
024000        THRU C299-CALCULATE-REALIZED-PNL-EX.
024100     PERFORM C300-WRITE-EXECUTION
024200        THRU C399-WRITE-EXECUTION-EX.
024300     PERFORM C400-REWRITE-PLAN-CLOSED
024400        THRU C499-REWRITE-PLAN-CLOSED-EX.
024500*
024600     ADD 1                            TO    WK-N-RECS-ACCEPTED.
024700     GO TO B999-MAIN-PROCESSING-EX.
024800*
024900 C900-LOG-REJECT-EX.
025000     ADD 1                            TO    WK-N-RECS-REJECTED.
025100     DISPLAY "TPVCLPL - REQUEST REJECTED - " WK-C-REJECT-REASON.
025200*
025300 B999-MAIN-PROCESSING-EX.
025400*---------------------------------------------------------------*
025500     EXIT.
025600*
025700*---------------------------------------------------------------*
025800 C000-PARSE-REQUEST.
025900*---------------------------------------------------------------*
026000*    REQUEST LINE IS COMMA-DELIMITED:
026100*    PLAN-ID,EXIT-PRICE,EXIT-LOGIC,EMOTIONAL-STATE
026200*
026300     UNSTRING WK-C-CLRQ-LINE  DELIMITED BY ","
026400         INTO WK-C-CLRQ-PLAN-ID
026500              WK-C-CLRQ-EXIT-PRICE
026600              WK-C-CLRQ-EXIT-LOGIC
026700              WK-C-CLRQ-EMOTIONAL-STATE.
026800*
026900     MOVE ZERO   TO   WK-N-CLRQ-PLAN-ID
027000                       WK-N-CLRQ-EXIT-PRICE.
027010*
027020* UNSTRING LEAVES EACH TOKEN LEFT-JUSTIFIED AND PADS THE REST
027030* OF THE FIELD WITH SPACES, SO A STRAIGHT "IS NUMERIC" ON THE
027040* WHOLE FIELD FAILS FOR ANY TOKEN SHORTER THAN THE FIELD WIDTH -
027050* SCAN FOR WHERE THE DIGITS STOP FIRST, TPJ053.
027060*
027070     MOVE WK-C-CLRQ-PLAN-ID           TO    WK-C-SCAN-FIELD.
027080     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
027090     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
027100         IF  WK-C-CLRQ-PLAN-ID(1:WK-N-SCAN-LEN) IS NUMERIC
027110             MOVE WK-C-CLRQ-PLAN-ID(1:WK-N-SCAN-LEN)
027120                                      TO    WK-N-CLRQ-PLAN-ID.
027130*
027140     MOVE WK-C-CLRQ-EXIT-PRICE        TO    WK-C-SCAN-FIELD.
027150     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
027160     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
027170         IF  WK-C-CLRQ-EXIT-PRICE(1:WK-N-SCAN-LEN) IS NUMERIC
027180             MOVE WK-C-CLRQ-EXIT-PRICE(1:WK-N-SCAN-LEN)
027190                                      TO    WK-N-CLRQ-EXIT-PRICE.
027200*
027600 C099-PARSE-REQUEST-EX.
027700*---------------------------------------------------------------*
027800     EXIT.
027810*
027820*---------------------------------------------------------------*
027830 D000-SCAN-FIELD-LENGTH.
027840*---------------------------------------------------------------*
027850*    FINDS HOW MANY LEADING BYTES OF WK-C-SCAN-FIELD ARE DIGITS.
027860*    WK-C-SCAN-FIELD IS ALWAYS THE 20-BYTE STAGING COPY, SO
027870*    EITHER CALLER FIELD FITS IT WITH ROOM TO SCAN INTO THE
027880*    TRAILING PAD SPACES, TPJ053.
027890*
027900     ADD 1                            TO    WK-N-CLPL-SCANCNT.
027910     MOVE ZERO                        TO    WK-N-SCAN-IDX
027920                                             WK-N-SCAN-LEN.
027930     MOVE "N"                         TO    WK-C-SCAN-DONE.
027940     PERFORM D010-SCAN-ONE-CHAR THRU D019-SCAN-ONE-CHAR-EX
027950        UNTIL WK-SCAN-DONE.
027960*
027970 D009-SCAN-FIELD-LENGTH-EX.
027980*---------------------------------------------------------------*
027990     EXIT.
028000*
028005*---------------------------------------------------------------*
028010 D010-SCAN-ONE-CHAR.
028015*---------------------------------------------------------------*
028020     ADD 1                            TO    WK-N-SCAN-IDX.
028025     IF  WK-N-SCAN-IDX IS GREATER THAN 20
028030         MOVE "Y"                     TO    WK-C-SCAN-DONE
028035         GO TO D019-SCAN-ONE-CHAR-EX.
028040*
028045     IF  WK-C-SCAN-FIELD(WK-N-SCAN-IDX:1) IS NUMERIC
028050         ADD 1                        TO    WK-N-SCAN-LEN
028055     ELSE
028060         MOVE "Y"                     TO    WK-C-SCAN-DONE.
028065*
028070 D019-SCAN-ONE-CHAR-EX.
028075*---------------------------------------------------------------*
028080     EXIT.
028085*
028090*---------------------------------------------------------------*
028100 C100-FIND-PLAN.
028200*---------------------------------------------------------------*
028300*    TPLPLAN HAS NO KEYED ACCESS - SCAN IT SEQUENTIALLY LOOKING
028400*    FOR THE MATCHING PLAN-ID.  FILE IS OPENED I-O SO THE
028500*    MATCHED RECORD CAN BE REWRITTEN IN PLACE ONCE FOUND -
028600*    C400 BELOW DOES THE REWRITE, NOT THIS PARAGRAPH.
028700*
028800     MOVE "N"                         TO    WK-C-FOUND.
028900     PERFORM C110-READ-ONE-PLAN
029000        THRU C119-READ-ONE-PLAN-EX
029100        UNTIL WK-EOF-PLAN OR WK-FOUND.
029200*
029300     IF  NOT WK-FOUND
029400         MOVE "Y"                     TO    WK-C-REJECTED
029500         MOVE WK-C-REJECT-NOTFOUND    TO    WK-C-REJECT-REASON
029600         GO TO C199-FIND-PLAN-EX.
029700*
029800     IF  NOT TPL-STATUS-IS-OPEN
029900         MOVE "Y"                     TO    WK-C-REJECTED
030000         MOVE WK-C-REJECT-NOTOPEN     TO    WK-C-REJECT-REASON.
030100*
030200 C199-FIND-PLAN-EX.
030300*---------------------------------------------------------------*
030400     EXIT.
030500*
030600*---------------------------------------------------------------*
030700 C110-READ-ONE-PLAN.
030800*---------------------------------------------------------------*
030900     READ TPLPLAN
031000         AT END
031100             MOVE "Y"                 TO    WK-C-EOF-PLAN
031200             GO TO C119-READ-ONE-PLAN-EX.
031300*
031400     IF  TPL-PLAN-ID = WK-N-CLRQ-PLAN-ID
031500         MOVE "Y"                     TO    WK-C-FOUND.
031600*
031700 C119-READ-ONE-PLAN-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200 C200-CALCULATE-REALIZED-PNL.
032300*---------------------------------------------------------------*
032400     IF  TPL-DIRECTION-IS-LONG
032500         COMPUTE WK-N-CLPL-PRICE-DIFF =
032600                 WK-N-CLRQ-EXIT-PRICE - TPL-ENTRY-PRICE
032700     ELSE
032800         COMPUTE WK-N-CLPL-PRICE-DIFF =
032900                 TPL-ENTRY-PRICE - WK-N-CLRQ-EXIT-PRICE.
033000*
033100     COMPUTE WK-N-CLPL-REALIZED-PNL ROUNDED =
033200             WK-N-CLPL-PRICE-DIFF * TPL-POSITION-SIZE.
033300*
033400 C299-CALCULATE-REALIZED-PNL-EX.
033500*---------------------------------------------------------------*
033600     EXIT.
033700*
033800*---------------------------------------------------------------*
033900 C300-WRITE-EXECUTION.
034000*---------------------------------------------------------------*
034100     ADD 1 TO TPL-CTL-LAST-EXEC-ID.
034200*
034300     INITIALIZE TPL-EXEC-DETAIL.
034400     MOVE TPL-CTL-LAST-EXEC-ID        TO    TPL-EXECUTION-ID.
034500     MOVE WK-N-CLRQ-PLAN-ID           TO    TPL-EXEC-PLAN-ID.
034600     MOVE WK-N-CLRQ-EXIT-PRICE        TO    TPL-EXIT-PRICE.
034700     MOVE WK-N-CLPL-REALIZED-PNL      TO    TPL-REALIZED-PNL.
034800     MOVE WK-C-CLRQ-EXIT-LOGIC        TO    TPL-EXIT-LOGIC.
034900     MOVE WK-C-CLRQ-EMOTIONAL-STATE   TO    TPL-EMOTIONAL-STATE.
035000     MOVE WK-N-DATE-CURRENT           TO    TPL-CLOSE-DATE.
035100*
035200     WRITE TPL-EXEC-RECORD.
035300     IF  NOT WK-C-SUCCESSFUL
035400         DISPLAY "TPVCLPL - WRITE ERROR - TPLEXEC"
035500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035600         GO TO Y900-ABNORMAL-TERMINATION.
035700*
035800 C399-WRITE-EXECUTION-EX.
035900*---------------------------------------------------------------*
036000     EXIT.
036100*
036200*---------------------------------------------------------------*
036300 C400-REWRITE-PLAN-CLOSED.
036400*---------------------------------------------------------------*
036500     MOVE WK-C-STATUS-CLOSED          TO    TPL-STATUS.
036600*
036700     REWRITE TPL-PLAN-RECORD.
036800     IF  NOT WK-C-SUCCESSFUL
036900         DISPLAY "TPVCLPL - REWRITE ERROR - TPLPLAN"
037000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037100         GO TO Y900-ABNORMAL-TERMINATION.
037200*
037300 C499-REWRITE-PLAN-CLOSED-EX.
037400*---------------------------------------------------------------*
037500     EXIT.
037600*---------------------------------------------------------------*
037700*                   PROGRAM SUBROUTINE                          *
037800*---------------------------------------------------------------*
037900 Y900-ABNORMAL-TERMINATION.
038000     PERFORM Z000-END-PROGRAM-ROUTINE.
038100     STOP RUN.
038200*
038300 Z000-END-PROGRAM-ROUTINE.
038400     REWRITE TPL-CTL-RECORD.
038500     IF  NOT WK-C-SUCCESSFUL
038600         DISPLAY "TPVCLPL - REWRITE ERROR - TPLCTL"
038700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038800*
038900     DISPLAY "TPVCLPL - RECORDS READ     - " WK-N-RECS-READ.
039000     DISPLAY "TPVCLPL - RECORDS ACCEPTED - " WK-N-RECS-ACCEPTED.
039100     DISPLAY "TPVCLPL - RECORDS REJECTED - " WK-N-RECS-REJECTED.
039150     DISPLAY "TPVCLPL - FIELD SCANS DONE - " WK-N-CLPL-SCANCNT.
039200*
039300     CLOSE TPLCLRQ.
039400     IF  NOT WK-C-SUCCESSFUL
039500         DISPLAY "TPVCLPL - CLOSE FILE ERROR - TPLCLRQ"
039600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
039700*
039800     CLOSE TPLPLAN.
039900     IF  NOT WK-C-SUCCESSFUL
040000         DISPLAY "TPVCLPL - CLOSE FILE ERROR - TPLPLAN"
040100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
040200*
040300     CLOSE TPLEXEC.
040400     IF  NOT WK-C-SUCCESSFUL
040500         DISPLAY "TPVCLPL - CLOSE FILE ERROR - TPLEXEC"
040600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
040700*
040800     CLOSE TPLCTL.
040900     IF  NOT WK-C-SUCCESSFUL
041000         DISPLAY "TPVCLPL - CLOSE FILE ERROR - TPLCTL"
041100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
041200*
041300 Z999-END-PROGRAM-ROUTINE-EX.
041400     EXIT.
041500*
041600******************************************************************
041700************** END OF PROGRAM SOURCE -  TPVCLPL ***************
041800******************************************************************
