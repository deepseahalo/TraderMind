000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TPVCRPL.
000500 AUTHOR.         K STANLEY.
000600 INSTALLATION.   RISK SYSTEMS - BATCH.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE OVERNIGHT PLAN-CREATE JOB.  READS
001200*               ONE DELIMITED TRADE-PLAN REQUEST, RUNS THE
001300*               DISCIPLINE GATE (LONG-ONLY, MIN 1.5 RR), SIZES
001400*               THE POSITION AND WRITES A NEW OPEN TRADE-PLAN
001500*               RECORD.  ONE REQUEST IN, AT MOST ONE PLAN OUT.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TPJ001 KSTAN  14/03/1988 - INITIAL VERSION.
002100* TPJ001 KSTAN  29/03/1988 - REJECT REASON NOW WRITTEN TO THE
002200*                            OPERATOR LOG INSTEAD OF JUST A
002300*                            RETURN CODE - NIGHT SHIFT COULD
002400*                            NOT TELL WHICH REQUEST FAILED.
002500* TPJ012 RLOKE  30/01/1991 - CALLER-SUPPLIED POSITION-SIZE NOW
002600*                            HONOURED WHEN GREATER THAN ZERO -
002700*                            SOME DESKS SIZE BY HAND.
002800* TPJ022 WSHAN  09/09/1996 - MIN-RR MOVED TO TPCNST (RISK
002900*                            COMMITTEE MEMO 96-114).
003000* TPJ031 WSHAN  04/02/1999 - Y2K REVIEW - ACCEPT FROM DATE STILL
003100*                            ONLY GIVES US YYMMDD ON THIS
003200*                            COMPILER, SO CREATED-DATE IS NOW
003300*                            BUILT AS A WINDOWED CCYYMMDD (BREAK
003400*                            AT YY 50) IN A000-START-PROGRAM-
003500*                            ROUTINE, NOT LEFT AS A BARE 2-DIGIT
003600*                            YEAR LIKE THE ORIGINAL VERSION.
003700* TPJ040 DCHEN  17/06/2002 - PLAN-ID NOW ISSUED FROM TPLCTL
003800*                            SEQUENCE CONTROL RECORD - PREVIOUS
003900*                            SCHEME (HIGHEST ID + 1, READ OFF
004000*                            TPLPLAN) BROKE WHEN TWO RUNS
004100*                            OVERLAPPED.
004105* TPJ052 RLOKE  11/08/2005 - C000-PARSE-REQUEST WAS TESTING THE
004110*                            WHOLE UNSTRUNG FIELD FOR NUMERIC -
004115*                            FAILS ON ANY VALUE SHORTER THAN THE
004120*                            FIELD, SO CALLS WERE GOING OUT AT
004125*                            ZERO PRICE.  NOW SCANS FOR THE
004130*                            ACTUAL TOKEN LENGTH FIRST AND TESTS
004135*                            ONLY THAT MUCH OF THE FIELD, SAME AS
004140*                            THE ACCOUNT-NUMBER ROUTINE IN THE
004142*                            VALIDATION SUITE.  ADDED A CALL
004144*                            COUNTER FOR THE OPERATOR DUMP WHILE
004146*                            IN HERE.
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TPLCRRQ ASSIGN TO DATABASE-TPLCRRQ
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT TPLPLAN ASSIGN TO DATABASE-TPLPLAN
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT TPLCTL  ASSIGN TO DATABASE-TPLCTL
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800***************
006900 FD  TPLCRRQ
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS TPLCRRQ-REC.
007200 01  TPLCRRQ-REC                     PIC X(400).
007300*
007400 FD  TPLPLAN
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TPL-PLAN-RECORD.
007700     COPY TPLPLAN.
007800*
007900 FD  TPLCTL
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS TPL-CTL-RECORD.
008200     COPY TPCTL.
008300*
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM TPVCRPL **".
008900*
008901 77  WK-N-CRPL-CALLCNT               PIC S9(04) COMP
008902                                     VALUE ZERO.
008903*                        RISK-ENGINE CALLS MADE THIS RUN, TPJ052
008904*
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01    WK-C-COMMON.
009200     COPY TPCMWS.
009300 01    WK-C-CONSTANTS.
009400     COPY TPCNST.
009500 01    WK-C-CRRQ-AREA.
009600     COPY TPLCRRQ.
009700*
009800* PARAMETER AREAS FOR THE TWO RISK-ENGINE CALLED ROUTINES -
009900* NOT LINKAGE, THIS PROGRAM IS THE CALLER, NOT THE CALLEE.
010000*
010100     COPY XPOSZ.
010200     COPY XRRTO.
010300*
010400 01  WK-C-WORK-AREA.
010500     05  WK-C-EOF-CRRQ                PIC X(01) VALUE "N".
010600         88  WK-EOF-CRRQ                  VALUE "Y".
010700     05  WK-C-REJECTED                PIC X(01) VALUE "N".
010800         88  WK-REJECTED                  VALUE "Y".
010900     05  WK-C-REJECT-REASON           PIC X(07) VALUE SPACES.
011000     05  WK-N-RECS-READ               PIC S9(07) COMP
011100                                       VALUE ZERO.
011200     05  WK-N-RECS-ACCEPTED           PIC S9(07) COMP
011300                                       VALUE ZERO.
011400     05  WK-N-RECS-REJECTED           PIC S9(07) COMP
011500                                       VALUE ZERO.
011600     05  FILLER                       PIC X(08) VALUE SPACES.
011700*
011800* RUN-CONTROL COUNTERS, RAW BYTES FOR THE OPERATOR DUMP -
011900* SAME HABIT AS THE COPYBOOK LEVEL DUMP REDEFINES
012000*
012100 01  WK-C-CRPL-COUNTERS-X REDEFINES WK-C-WORK-AREA.
012200     05  FILLER                       PIC X(09).
012300     05  WK-C-CRPL-READ-RAW           PIC X(04).
012400     05  WK-C-CRPL-ACCEPT-RAW         PIC X(04).
012500     05  WK-C-CRPL-REJECT-RAW         PIC X(04).
012600     05  FILLER                       PIC X(08).
012700*
012800 01  WK-C-DATE-WORK.
012900     05  WK-C-DATE-TODAY-RAW          PIC 9(06) VALUE ZERO.
013000*                        ACCEPT FROM DATE - YYMMDD ONLY, TPJ031
013100     05  WK-C-DATE-CENTURY            PIC 9(02) COMP
013200                                       VALUE ZERO.
013300*                        WINDOWED - YY LESS THAN 50 IS 20XX
013400     05  WK-N-DATE-CURRENT            PIC 9(08) COMP-3
013500                                       VALUE ZERO.
013600*                        WINDOWED CCYYMMDD, SEE TPJ031 ABOVE
013700     05  FILLER                       PIC X(02) VALUE SPACES.
013800*
013900 01  WK-C-DATE-WORK-X REDEFINES WK-C-DATE-WORK.
014000     05  FILLER                       PIC X(06).
014100     05  WK-C-DATE-CENTURY-RAW        PIC X(02).
014200     05  WK-C-DATE-CURRENT-RAW        PIC X(05).
014300     05  FILLER                       PIC X(02).
014400*
014410* SCRATCH AREA FOR THE FIELD-LENGTH SCAN IN C000-PARSE-REQUEST -
014420* UNSTRING LEAVES THE TOKEN LEFT-JUSTIFIED AND SPACE-FILLED SO
014430* WE HAVE TO FIND WHERE THE DIGITS STOP BEFORE TESTING NUMERIC,
014440* TPJ052.
014450 01  WK-C-SCAN-WORK.
014460     05  WK-C-SCAN-FIELD              PIC X(20) VALUE SPACES.
014470     05  WK-N-SCAN-IDX                PIC S9(04) COMP VALUE ZERO.
014480     05  WK-N-SCAN-LEN                PIC S9(04) COMP VALUE ZERO.
014490     05  WK-C-SCAN-DONE               PIC X(01) VALUE "N".
014495         88  WK-SCAN-DONE                 VALUE "Y".
014497     05  FILLER                       PIC X(09) VALUE SPACES.
014498*
014499 EJECT
014600****************************
014700 PROCEDURE DIVISION.
014800****************************
014900 MAIN-MODULE.
015000     PERFORM A000-START-PROGRAM-ROUTINE
015100        THRU A099-START-PROGRAM-ROUTINE-EX.
015200     PERFORM B000-MAIN-PROCESSING
015300        THRU B999-MAIN-PROCESSING-EX
015400        UNTIL WK-EOF-CRRQ.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     STOP RUN.
015800*
015900*---------------------------------------------------------------*
016000 A000-START-PROGRAM-ROUTINE.
016100*---------------------------------------------------------------*
016200     OPEN INPUT TPLCRRQ.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "TPVCRPL - OPEN FILE ERROR - TPLCRRQ"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700*
016800     OPEN EXTEND TPLPLAN.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "TPVCRPL - OPEN FILE ERROR - TPLPLAN"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION.
017300*
017400     OPEN I-O TPLCTL.
017500     IF  NOT WK-C-SUCCESSFUL
017600         DISPLAY "TPVCRPL - OPEN FILE ERROR - TPLCTL"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800         GO TO Y900-ABNORMAL-TERMINATION.
017900*
018000     READ TPLCTL.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "TPVCRPL - READ ERROR - TPLCTL"
018300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400         GO TO Y900-ABNORMAL-TERMINATION.
018500*
018600     ACCEPT WK-C-DATE-TODAY-RAW       FROM DATE.
018700     IF  WK-C-DATE-TODAY-RAW(1:2) IS LESS THAN "50"
018800         MOVE 20                      TO    WK-C-DATE-CENTURY
018900     ELSE
019000         MOVE 19                      TO    WK-C-DATE-CENTURY.
019100     COMPUTE WK-N-DATE-CURRENT =
019200             WK-C-DATE-CENTURY * 1000000 + WK-C-DATE-TODAY-RAW.
019300*
019400 A099-START-PROGRAM-ROUTINE-EX.
019500*---------------------------------------------------------------*
019600     EXIT.
019700*
019800*---------------------------------------------------------------*
019900 B000-MAIN-PROCESSING.
020000*---------------------------------------------------------------*
020100     READ TPLCRRQ INTO WK-C-CRRQ-LINE
020200         AT END
020300             MOVE "Y"                 TO    WK-C-EOF-CRRQ
020400             GO TO B999-MAIN-PROCESSING-EX.
020500*
020600     ADD 1                            TO    WK-N-RECS-READ.
020700     MOVE "N"                         TO    WK-C-REJECTED.
020800     MOVE SPACES                      TO    WK-C-REJECT-REASON.
020900*
021000     PERFORM C000-PARSE-REQUEST
021100        THRU C099-PARSE-REQUEST-EX.
021200*
021300     PERFORM C100-CHECK-DIRECTION
021400        THRU C199-CHECK-DIRECTION-EX.
021500     IF  WK-REJECTED
021600         GO TO C900-LOG-REJECT-EX.
021700*
021800     PERFORM C200-CALL-RRTO
021900        THRU C299-CALL-RRTO-EX.
022000     IF  WK-REJECTED
022100         GO TO C900-LOG-REJECT-EX.
022200*
022300     PERFORM C300-CHECK-MIN-RR
022400        THRU C399-CHECK-MIN-RR-EX.
022500     IF  WK-REJECTED
022600         GO TO C900-LOG-REJECT-EX.
022700*
022800     PERFORM C400-CALL-POSZ
022900        THRU C499-CALL-POSZ-EX.
023000     IF  WK-REJECTED
023100         GO TO C900-LOG-REJECT-EX.
023200*
023300     PERFORM C500-WRITE-PLAN
023400        THRU C599-WRITE-PLAN-EX.
023500     ADD 1                            TO    WK-N-RECS-ACCEPTED.
023600     GO TO B999-MAIN-PROCESSING-EX.
023700*
023800 C900-LOG-REJECT-EX.
023900     ADD 1                            TO    WK-N-RECS-REJECTED.
024000     DISPLAY "TPVCRPL - REQUEST REJECTED - " WK-C-REJECT-REASON.
024100*
024200 B999-MAIN-PROCESSING-EX.
024300*---------------------------------------------------------------*
024400     EXIT.
024500*
024600*---------------------------------------------------------------*
024700 C000-PARSE-REQUEST.
024800*---------------------------------------------------------------*
024900*    REQUEST LINE IS COMMA-DELIMITED:
025000*    SYMBOL,DIRECTION,ENTRY,STOP,TARGET,POSITION-SIZE,LOGIC
025100*
025200     UNSTRING WK-C-CRRQ-LINE  DELIMITED BY ","
025300         INTO WK-C-CRRQ-SYMBOL
025400              WK-C-CRRQ-DIRECTION
025500              WK-C-CRRQ-ENTRY-PRICE
025600              WK-C-CRRQ-STOP-LOSS
025700              WK-C-CRRQ-TAKE-PROFIT
025800              WK-C-CRRQ-POSITION-SIZE
025900              WK-C-CRRQ-ENTRY-LOGIC.
026000*
026100     MOVE ZERO   TO   WK-N-CRRQ-ENTRY-PRICE
026200                       WK-N-CRRQ-STOP-LOSS
026300                       WK-N-CRRQ-TAKE-PROFIT
026400                       WK-N-CRRQ-POSITION-SIZE.
026410*
026420* UNSTRING LEAVES EACH TOKEN LEFT-JUSTIFIED AND PADS THE REST
026430* OF THE FIELD WITH SPACES, SO A STRAIGHT "IS NUMERIC" ON THE
026440* WHOLE FIELD FAILS FOR ANY TOKEN SHORTER THAN THE FIELD WIDTH -
026450* SCAN FOR WHERE THE DIGITS STOP FIRST, TPJ052.
026460*
026470     MOVE WK-C-CRRQ-ENTRY-PRICE       TO    WK-C-SCAN-FIELD.
026480     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
026490     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
026500         IF  WK-C-CRRQ-ENTRY-PRICE(1:WK-N-SCAN-LEN) IS NUMERIC
026510             MOVE WK-C-CRRQ-ENTRY-PRICE(1:WK-N-SCAN-LEN)
026520                                      TO    WK-N-CRRQ-ENTRY-PRICE.
026530*
026540     MOVE WK-C-CRRQ-STOP-LOSS         TO    WK-C-SCAN-FIELD.
026550     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
026560     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
026570         IF  WK-C-CRRQ-STOP-LOSS(1:WK-N-SCAN-LEN) IS NUMERIC
026580             MOVE WK-C-CRRQ-STOP-LOSS(1:WK-N-SCAN-LEN)
026590                                      TO    WK-N-CRRQ-STOP-LOSS.
026600*
026610     MOVE WK-C-CRRQ-TAKE-PROFIT       TO    WK-C-SCAN-FIELD.
026620     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
026630     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
026640         IF  WK-C-CRRQ-TAKE-PROFIT(1:WK-N-SCAN-LEN) IS NUMERIC
026650             MOVE WK-C-CRRQ-TAKE-PROFIT(1:WK-N-SCAN-LEN)
026660                                      TO    WK-N-CRRQ-TAKE-PROFIT.
026670*
026680     MOVE WK-C-CRRQ-POSITION-SIZE     TO    WK-C-SCAN-FIELD.
026690     PERFORM D000-SCAN-FIELD-LENGTH THRU D009-SCAN-FIELD-LENGTH-EX.
026700     IF  WK-N-SCAN-LEN IS GREATER THAN ZERO
026710         IF  WK-C-CRRQ-POSITION-SIZE(1:WK-N-SCAN-LEN) IS NUMERIC
026720             MOVE WK-C-CRRQ-POSITION-SIZE(1:WK-N-SCAN-LEN)
026730                                      TO    WK-N-CRRQ-POSITION-SIZE.
026740*
027300 C099-PARSE-REQUEST-EX.
027400*---------------------------------------------------------------*
027500     EXIT.
027600*
027610*---------------------------------------------------------------*
027620 D000-SCAN-FIELD-LENGTH.
027630*---------------------------------------------------------------*
027640*    FINDS HOW MANY LEADING BYTES OF WK-C-SCAN-FIELD ARE DIGITS.
027650*    WK-C-SCAN-FIELD IS ALWAYS THE 20-BYTE STAGING COPY, SO ANY
027660*    OF THE FOUR SHORTER CALLER FIELDS FIT IT WITH ROOM TO SCAN
027670*    INTO THE TRAILING PAD SPACES, TPJ052.
027680*
027690     MOVE ZERO                        TO    WK-N-SCAN-IDX
027700                                             WK-N-SCAN-LEN.
027710     MOVE "N"                         TO    WK-C-SCAN-DONE.
027720     PERFORM D010-SCAN-ONE-CHAR THRU D019-SCAN-ONE-CHAR-EX
027730        UNTIL WK-SCAN-DONE.
027740*
027750 D009-SCAN-FIELD-LENGTH-EX.
027760*---------------------------------------------------------------*
027770     EXIT.
027780*
027790*---------------------------------------------------------------*
027800 D010-SCAN-ONE-CHAR.
027810*---------------------------------------------------------------*
027820     ADD 1                            TO    WK-N-SCAN-IDX.
027830     IF  WK-N-SCAN-IDX IS GREATER THAN 20
027840         MOVE "Y"                     TO    WK-C-SCAN-DONE
027850         GO TO D019-SCAN-ONE-CHAR-EX.
027860*
027870     IF  WK-C-SCAN-FIELD(WK-N-SCAN-IDX:1) IS NUMERIC
027880         ADD 1                        TO    WK-N-SCAN-LEN
027890     ELSE
027900         MOVE "Y"                     TO    WK-C-SCAN-DONE.
027910*
027920 D019-SCAN-ONE-CHAR-EX.
027930*---------------------------------------------------------------*
027940     EXIT.
027950*
027960*---------------------------------------------------------------*
027970 C100-CHECK-DIRECTION.
028000*---------------------------------------------------------------*
028100*    A-SHARE MARKET IS LONG-ONLY - SHORT IS ALWAYS REJECTED.
028200*
028300     IF  WK-C-CRRQ-DIRECTION = WK-C-DIRECTION-SHORT
028400         MOVE "Y"                     TO    WK-C-REJECTED
028500         MOVE WK-C-REJECT-SHORT       TO    WK-C-REJECT-REASON.
028600*
028700 C199-CHECK-DIRECTION-EX.
028800*---------------------------------------------------------------*
028900     EXIT.
029000*
029100*---------------------------------------------------------------*
029200 C200-CALL-RRTO.
029300*---------------------------------------------------------------*
029310     ADD 1                            TO    WK-N-CRPL-CALLCNT.
029400     MOVE ZERO                        TO    WK-C-XRRTO-RECORD.
029500     MOVE WK-N-CRRQ-ENTRY-PRICE       TO    WK-N-XRRTO-ENTRYPRC.
029600     MOVE WK-N-CRRQ-STOP-LOSS         TO    WK-N-XRRTO-STOPLOSS.
029700     MOVE WK-N-CRRQ-TAKE-PROFIT       TO    WK-N-XRRTO-TAKEPRFT.
029800     MOVE SPACES                      TO    WK-C-XRRTO-ERROR-CD.
029900*
030000     CALL "TPXRRTO"                   USING WK-C-XRRTO-RECORD.
030100*
030200     IF  WK-C-XRRTO-ERROR-CD NOT = SPACES
030300         MOVE "Y"                     TO    WK-C-REJECTED
030400         MOVE WK-C-REJECT-ZERODIF     TO    WK-C-REJECT-REASON.
030500*
030600 C299-CALL-RRTO-EX.
030700*---------------------------------------------------------------*
030800     EXIT.
030900*
031000*---------------------------------------------------------------*
031100 C300-CHECK-MIN-RR.
031200*---------------------------------------------------------------*
031300     IF  WK-N-XRRTO-RATIO IS LESS THAN WK-N-MIN-RR
031400         MOVE "Y"                     TO    WK-C-REJECTED
031500         MOVE WK-C-REJECT-MINRR       TO    WK-C-REJECT-REASON.
031600*
031700 C399-CHECK-MIN-RR-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200 C400-CALL-POSZ.
032300*---------------------------------------------------------------*
032400*    CALLER-SUPPLIED SIZE WINS WHEN GREATER THAN ZERO - TPJ012.
032500*
032600     IF  WK-N-CRRQ-POSITION-SIZE IS GREATER THAN ZERO
032700         MOVE WK-N-CRRQ-POSITION-SIZE TO    WK-N-XPOSZ-SHARES
032800         GO TO C499-CALL-POSZ-EX.
032900*
032950     ADD 1                            TO    WK-N-CRPL-CALLCNT.
033000     MOVE ZERO                        TO    WK-C-XPOSZ-RECORD.
033100     MOVE WK-N-TOTAL-CAPITAL          TO    WK-N-XPOSZ-CAPITAL.
033200     MOVE WK-N-RISK-PERCENT           TO    WK-N-XPOSZ-RISKPCT.
033300     MOVE WK-N-CRRQ-ENTRY-PRICE       TO    WK-N-XPOSZ-ENTRYPRC.
033400     MOVE WK-N-CRRQ-STOP-LOSS         TO    WK-N-XPOSZ-STOPLOSS.
033500     MOVE SPACES                      TO    WK-C-XPOSZ-ERROR-CD.
033600*
033700     CALL "TPXPOSZ"                   USING WK-C-XPOSZ-RECORD.
033800*
033900     IF  WK-C-XPOSZ-ERROR-CD NOT = SPACES
034000         MOVE "Y"                     TO    WK-C-REJECTED
034100         MOVE WK-C-REJECT-ZERODIF     TO    WK-C-REJECT-REASON.
034200*
034300 C499-CALL-POSZ-EX.
034400*---------------------------------------------------------------*
034500     EXIT.
034600*
034700*---------------------------------------------------------------*
034800 C500-WRITE-PLAN.
034900*---------------------------------------------------------------*
035000     ADD 1 TO TPL-CTL-LAST-PLAN-ID.
035100*
035200     INITIALIZE TPL-PLAN-DETAIL.
035300     MOVE TPL-CTL-LAST-PLAN-ID        TO    TPL-PLAN-ID.
035400     MOVE WK-C-CRRQ-SYMBOL            TO    TPL-STOCK-SYMBOL.
035500     MOVE WK-C-DIRECTION-LONG         TO    TPL-DIRECTION.
035600     MOVE WK-N-CRRQ-ENTRY-PRICE       TO    TPL-ENTRY-PRICE.
035700     MOVE WK-N-CRRQ-STOP-LOSS         TO    TPL-STOP-LOSS.
035800     MOVE WK-N-CRRQ-TAKE-PROFIT       TO    TPL-TAKE-PROFIT.
035900     MOVE WK-N-XPOSZ-SHARES           TO    TPL-POSITION-SIZE.
036000     MOVE WK-N-XRRTO-RATIO            TO    TPL-RISK-REWARD-RATIO.
036100     MOVE WK-C-CRRQ-ENTRY-LOGIC       TO    TPL-ENTRY-LOGIC.
036200     MOVE WK-C-STATUS-OPEN            TO    TPL-STATUS.
036300     MOVE WK-N-DATE-CURRENT           TO    TPL-CREATED-DATE.
036400*
036500     WRITE TPL-PLAN-RECORD.
036600     IF  NOT WK-C-SUCCESSFUL
036700         DISPLAY "TPVCRPL - WRITE ERROR - TPLPLAN"
036800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036900         GO TO Y900-ABNORMAL-TERMINATION.
037000*
037100 C599-WRITE-PLAN-EX.
037200*---------------------------------------------------------------*
037300     EXIT.
037400*---------------------------------------------------------------*
037500*                   PROGRAM SUBROUTINE                          *
037600*---------------------------------------------------------------*
037700 Y900-ABNORMAL-TERMINATION.
037800     PERFORM Z000-END-PROGRAM-ROUTINE.
037900     STOP RUN.
038000*
038100 Z000-END-PROGRAM-ROUTINE.
038200     REWRITE TPL-CTL-RECORD.
038300     IF  NOT WK-C-SUCCESSFUL
038400         DISPLAY "TPVCRPL - REWRITE ERROR - TPLCTL"
038500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038600*
038700     DISPLAY "TPVCRPL - RECORDS READ     - " WK-N-RECS-READ.
038800     DISPLAY "TPVCRPL - RECORDS ACCEPTED - " WK-N-RECS-ACCEPTED.
038900     DISPLAY "TPVCRPL - RECORDS REJECTED - " WK-N-RECS-REJECTED.
038950     DISPLAY "TPVCRPL - RISK-ENGINE CALLS - " WK-N-CRPL-CALLCNT.
039000*
039100     CLOSE TPLCRRQ.
039200     IF  NOT WK-C-SUCCESSFUL
039300         DISPLAY "TPVCRPL - CLOSE FILE ERROR - TPLCRRQ"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
039500*
039600     CLOSE TPLPLAN.
039700     IF  NOT WK-C-SUCCESSFUL
039800         DISPLAY "TPVCRPL - CLOSE FILE ERROR - TPLPLAN"
039900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
040000*
040100     CLOSE TPLCTL.
040200     IF  NOT WK-C-SUCCESSFUL
040300         DISPLAY "TPVCRPL - CLOSE FILE ERROR - TPLCTL"
040400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
040500*
040600 Z999-END-PROGRAM-ROUTINE-EX.
040700     EXIT.
040800*
040900******************************************************************
041000************** END OF PROGRAM SOURCE -  TPVCRPL ***************
041100******************************************************************
