000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TPXPOSZ.
000500 AUTHOR.         K STANLEY.
000600 INSTALLATION.   RISK SYSTEMS - BATCH.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT FIXED-
001200*               FRACTIONAL POSITION SIZE FOR A NEW TRADE PLAN -
001300*               RISK AMOUNT DIVIDED BY STOP DISTANCE, WHOLE
001400*               SHARES ONLY.  CALLED BY TPVCRPL.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* TPJ001 KSTAN  14/03/1988 - INITIAL VERSION.
002000* TPJ001 KSTAN  22/03/1988 - ADDED ZERO-STOP-DISTANCE REJECT
002100*                            AFTER THE MARCH BATCH ABENDED ON
002200*                            A DIVIDE BY ZERO.
002300* TPJ009 RLOKE  18/09/1990 - WK-N-XPOSZ-DIFF WIDENED TO MATCH
002400*                            ENTRY-PRICE / STOP-LOSS PRECISION.
002500* TPJ022 WSHAN  09/09/1996 - RISK PERCENT NOW CARRIED IN FROM
002600*                            TPCNST RATHER THAN HARD CODED IN
002700*                            THIS PROGRAM (RISK COMMITTEE
002800*                            MEMO 96-114).
002900* TPJ031 WSHAN  04/02/1999 - Y2K REVIEW - NO DATE FIELDS IN
003000*                            THIS PROGRAM, NO CHANGE REQUIRED.
003100* TPJ044 DCHEN  11/07/2003 - TRUNCATION CONFIRMED INTENTIONAL
003200*                            WITH RISK DESK - INTEGER DIVIDE,
003300*                            NOT ROUNDED, SO WE NEVER SIZE A
003400*                            POSITION LARGER THAN THE RISK
003500*                            BUDGET ALLOWS.
003600* TPJ051 DCHEN  25/11/2004 - REPLACED FUNCTION ABS WITH A
003700*                            STRAIGHT IF-TEST - SHOP STANDARD
003800*                            IS NO INTRINSIC FUNCTIONS IN THE
003900*                            RISK ENGINE PROGRAMS.
003910* TPJ054 RLOKE  11/08/2005 - ADDED A ZERO-STOP-DISTANCE REJECT
003920*                            COUNTER FOR THE OPERATOR DUMP - RISK
003930*                            DESK WANTED TO SEE HOW OFTEN BAD
003940*                            ENTRY/STOP PAIRS WERE REACHING THIS
003950*                            ROUTINE.
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    NO FILES - PURE CALCULATION ROUTINE.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM TPXPOSZ **".
006300*
006310 77  WK-N-XPOSZ-ZERODIFCNT           PIC S9(04) COMP
006320                                     VALUE ZERO.
006330*                        ZERO-STOP-DISTANCE REJECTS, TPJ054
006340*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01    WK-C-COMMON.
006600     COPY TPCMWS.
006700 01    WK-C-CONSTANTS.
006800     COPY TPCNST.
006900*
007000 01  WK-C-XPOSZ-DIAGNOSTIC.
007100     05  WK-N-XPOSZ-DIFF              PIC S9(15)V9(4) COMP-3
007200                                       VALUE ZERO.
007300*                        |ENTRY-PRICE - STOP-LOSS|
007400     05  WK-N-XPOSZ-RISKAMT           PIC S9(15)V9(4) COMP-3
007500                                       VALUE ZERO.
007600*                        TOTAL-CAPITAL * RISK-PERCENT
007700     05  WK-N-XPOSZ-CALLCNT           PIC S9(09) COMP
007800                                       VALUE ZERO.
007900*                        CALLS SERVICED THIS RUN, DUMP ONLY
008000     05  FILLER                       PIC X(04) VALUE SPACES.
008100*
008200* TPJ009 - RAW BYTES OF THE STOP-DISTANCE FIGURE, SAME DUMP
008300*          HABIT AS THE MASTER FILE COPYBOOKS
008400*
008500 01  WK-C-XPOSZ-DIFF-X REDEFINES WK-C-XPOSZ-DIAGNOSTIC.
008600     05  WK-C-XPOSZ-DIFF-RAW          PIC X(10).
008700     05  FILLER                       PIC X(18).
008800*
008900* TPJ022 - RAW BYTES OF THE RISK-AMOUNT FIGURE
009000*
009100 01  WK-C-XPOSZ-RISKAMT-X REDEFINES WK-C-XPOSZ-DIAGNOSTIC.
009200     05  FILLER                       PIC X(10).
009300     05  WK-C-XPOSZ-RISKAMT-RAW       PIC X(10).
009400     05  FILLER                       PIC X(08).
009500*
009600* TPJ044 - RAW BYTES OF THE CALL COUNT FOR THE OPERATOR DUMP
009700*
009800 01  WK-C-XPOSZ-CALLCNT-X REDEFINES WK-C-XPOSZ-DIAGNOSTIC.
009900     05  FILLER                       PIC X(20).
010000     05  WK-C-XPOSZ-CALLCNT-RAW       PIC X(04).
010100     05  FILLER                       PIC X(04).
010200 EJECT
010300 LINKAGE SECTION.
010400*****************
010500 COPY XPOSZ.
010600 EJECT
010700********************************************
010800 PROCEDURE DIVISION USING WK-C-XPOSZ-RECORD.
010900********************************************
011000 MAIN-MODULE.
011100     PERFORM A000-CALCULATE-POSITION-SIZE
011200        THRU A099-CALCULATE-POSITION-SIZE-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z999-END-PROGRAM-ROUTINE-EX.
011500     EXIT PROGRAM.
011600*
011700*---------------------------------------------------------------*
011800 A000-CALCULATE-POSITION-SIZE.
011900*---------------------------------------------------------------*
012000     ADD 1                           TO    WK-N-XPOSZ-CALLCNT.
012100     MOVE    SPACES                  TO    WK-C-XPOSZ-ERROR-CD.
012200     MOVE    ZERO                    TO    WK-N-XPOSZ-SHARES.
012300*
012400     IF  WK-N-XPOSZ-ENTRYPRC IS GREATER THAN WK-N-XPOSZ-STOPLOSS
012500         COMPUTE WK-N-XPOSZ-DIFF =
012600                 WK-N-XPOSZ-ENTRYPRC - WK-N-XPOSZ-STOPLOSS
012700     ELSE
012800         COMPUTE WK-N-XPOSZ-DIFF =
012900                 WK-N-XPOSZ-STOPLOSS - WK-N-XPOSZ-ENTRYPRC.
013000*
013100     IF  WK-N-XPOSZ-DIFF = ZERO
013150         ADD 1                       TO    WK-N-XPOSZ-ZERODIFCNT
013200         MOVE "TPJ0012"              TO    WK-C-XPOSZ-ERROR-CD
013300         GO TO A099-CALCULATE-POSITION-SIZE-EX.
013400*
013500     COMPUTE WK-N-XPOSZ-RISKAMT =
013600             WK-N-XPOSZ-CAPITAL * WK-N-XPOSZ-RISKPCT.
013700*
013800     COMPUTE WK-N-XPOSZ-SHARES =
013900             WK-N-XPOSZ-RISKAMT / WK-N-XPOSZ-DIFF.
014000*                        NO ROUNDED CLAUSE - TRUNCATE TOWARD
014100*                        ZERO ON PURPOSE, SEE TPJ044 ABOVE.
014200*
014300 A099-CALCULATE-POSITION-SIZE-EX.
014400*---------------------------------------------------------------*
014500     EXIT.
014600*---------------------------------------------------------------*
014700*                   PROGRAM SUBROUTINE                          *
014800*---------------------------------------------------------------*
014900 Y900-ABNORMAL-TERMINATION.
015000     PERFORM Z000-END-PROGRAM-ROUTINE.
015100     EXIT PROGRAM.
015200*
015300 Z000-END-PROGRAM-ROUTINE.
015350     DISPLAY "TPXPOSZ - ZERO STOP-DIST REJECTS - "
015360             WK-N-XPOSZ-ZERODIFCNT.
015400*                        NO FILES OPEN OTHERWISE - NOTHING ELSE
015450*                        TO CLOSE.
015500     CONTINUE.
015600*
015700 Z999-END-PROGRAM-ROUTINE-EX.
015800     EXIT.
015900*
016000******************************************************************
016100************** END OF PROGRAM SOURCE -  TPXPOSZ ***************
016200******************************************************************
