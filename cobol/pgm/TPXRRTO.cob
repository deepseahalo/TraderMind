000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TPXRRTO.
000500 AUTHOR.         K STANLEY.
000600 INSTALLATION.   RISK SYSTEMS - BATCH.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT THE
001200*               REWARD:RISK RATIO FOR A NEW TRADE PLAN -
001300*               |TAKE-PROFIT - ENTRY| OVER |ENTRY - STOP|,
001400*               4 DECIMALS, ROUNDED HALF-UP.  CALLED BY
001500*               TPVCRPL AHEAD OF THE DISCIPLINE GATE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TPJ001 KSTAN  14/03/1988 - INITIAL VERSION.
002100* TPJ001 KSTAN  22/03/1988 - ADDED ZERO-RISK REJECT TO MATCH
002200*                            TPXPOSZ, SAME MARCH BATCH ABEND.
002300* TPJ022 WSHAN  09/09/1996 - NO CHANGE - MIN-RR THRESHOLD IS
002400*                            APPLIED BY THE CALLER, NOT HERE.
002500* TPJ031 WSHAN  04/02/1999 - Y2K REVIEW - NO DATE FIELDS IN
002600*                            THIS PROGRAM, NO CHANGE REQUIRED.
002700* TPJ051 DCHEN  25/11/2004 - REPLACED FUNCTION ABS WITH A
002800*                            STRAIGHT IF-TEST, SAME AS TPXPOSZ.
002810* TPJ055 RLOKE  11/08/2005 - ADDED A ZERO-RISK REJECT COUNTER FOR
002820*                            THE OPERATOR DUMP, SAME AS THE
002830*                            TPJ054 CHANGE IN TPXPOSZ.
002900*---------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*    NO FILES - PURE CALCULATION ROUTINE.
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM TPXRRTO **".
005200*
005210 77  WK-N-XRRTO-ZERORISKCNT          PIC S9(04) COMP
005220                                     VALUE ZERO.
005230*                        ZERO-RISK REJECTS THIS RUN, TPJ055
005240*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01    WK-C-COMMON.
005500     COPY TPCMWS.
005600*
005700 01  WK-C-XRRTO-DIAGNOSTIC.
005800     05  WK-N-XRRTO-REWARD            PIC S9(15)V9(4) COMP-3
005900                                       VALUE ZERO.
006000*                        |TAKE-PROFIT - ENTRY-PRICE|
006100     05  WK-N-XRRTO-RISK              PIC S9(15)V9(4) COMP-3
006200                                       VALUE ZERO.
006300*                        |ENTRY-PRICE - STOP-LOSS|
006400     05  WK-N-XRRTO-CALLCNT           PIC S9(09) COMP
006500                                       VALUE ZERO.
006600*                        CALLS SERVICED THIS RUN, DUMP ONLY
006700     05  FILLER                       PIC X(04) VALUE SPACES.
006800*
006900* RAW BYTES OF THE REWARD FIGURE, SAME DUMP HABIT AS TPXPOSZ
007000*
007100 01  WK-C-XRRTO-REWARD-X REDEFINES WK-C-XRRTO-DIAGNOSTIC.
007200     05  WK-C-XRRTO-REWARD-RAW        PIC X(10).
007300     05  FILLER                       PIC X(18).
007400*
007500* RAW BYTES OF THE RISK FIGURE
007600*
007700 01  WK-C-XRRTO-RISK-X REDEFINES WK-C-XRRTO-DIAGNOSTIC.
007800     05  FILLER                       PIC X(10).
007900     05  WK-C-XRRTO-RISK-RAW          PIC X(10).
008000     05  FILLER                       PIC X(08).
008100*
008200* RAW BYTES OF THE CALL COUNT FOR THE OPERATOR DUMP
008300*
008400 01  WK-C-XRRTO-CALLCNT-X REDEFINES WK-C-XRRTO-DIAGNOSTIC.
008500     05  FILLER                       PIC X(20).
008600     05  WK-C-XRRTO-CALLCNT-RAW       PIC X(04).
008700     05  FILLER                       PIC X(04).
008800 EJECT
008900 LINKAGE SECTION.
009000*****************
009100 COPY XRRTO.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-XRRTO-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-CALCULATE-RR-RATIO
009800        THRU A099-CALCULATE-RR-RATIO-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.
010200*
010300*---------------------------------------------------------------*
010400 A000-CALCULATE-RR-RATIO.
010500*---------------------------------------------------------------*
010600     ADD 1                           TO    WK-N-XRRTO-CALLCNT.
010700     MOVE    SPACES                  TO    WK-C-XRRTO-ERROR-CD.
010800     MOVE    ZERO                    TO    WK-N-XRRTO-RATIO.
010900*
011000     IF  WK-N-XRRTO-TAKEPRFT IS GREATER THAN WK-N-XRRTO-ENTRYPRC
011100         COMPUTE WK-N-XRRTO-REWARD =
011200                 WK-N-XRRTO-TAKEPRFT - WK-N-XRRTO-ENTRYPRC
011300     ELSE
011400         COMPUTE WK-N-XRRTO-REWARD =
011500                 WK-N-XRRTO-ENTRYPRC - WK-N-XRRTO-TAKEPRFT.
011600*
011700     IF  WK-N-XRRTO-ENTRYPRC IS GREATER THAN WK-N-XRRTO-STOPLOSS
011800         COMPUTE WK-N-XRRTO-RISK =
011900                 WK-N-XRRTO-ENTRYPRC - WK-N-XRRTO-STOPLOSS
012000     ELSE
012100         COMPUTE WK-N-XRRTO-RISK =
012200                 WK-N-XRRTO-STOPLOSS - WK-N-XRRTO-ENTRYPRC.
012300*
012400     IF  WK-N-XRRTO-RISK = ZERO
012450         ADD 1                       TO    WK-N-XRRTO-ZERORISKCNT
012500         MOVE "TPJ0012"              TO    WK-C-XRRTO-ERROR-CD
012600         GO TO A099-CALCULATE-RR-RATIO-EX.
012700*
012800     COMPUTE WK-N-XRRTO-RATIO ROUNDED =
012900             WK-N-XRRTO-REWARD / WK-N-XRRTO-RISK.
013000*                        ROUNDED CLAUSE GIVES US HALF-UP AT
013100*                        4 DECIMALS - SHOP COMPILER DEFAULT
013200*                        ROUNDING MODE IS HALF-UP.
013300*
013400 A099-CALCULATE-RR-RATIO-EX.
013500*---------------------------------------------------------------*
013600     EXIT.
013700*---------------------------------------------------------------*
013800*                   PROGRAM SUBROUTINE                          *
013900*---------------------------------------------------------------*
014000 Y900-ABNORMAL-TERMINATION.
014100     PERFORM Z000-END-PROGRAM-ROUTINE.
014200     EXIT PROGRAM.
014300*
014400 Z000-END-PROGRAM-ROUTINE.
014450     DISPLAY "TPXRRTO - ZERO RISK REJECTS       - "
014460             WK-N-XRRTO-ZERORISKCNT.
014500*                        NO FILES OPEN OTHERWISE - NOTHING ELSE
014550*                        TO CLOSE.
014600     CONTINUE.
014700*
014800 Z999-END-PROGRAM-ROUTINE-EX.
014900     EXIT.
015000*
015100******************************************************************
015200************** END OF PROGRAM SOURCE -  TPXRRTO ***************
015300******************************************************************
